000100***************************************************************           
000200* DEVDTL - DEVICE DETAIL RECORD (DETAIL-IN).                              
000300* ONE ROW PER DEVICE LINE ON A CUSTOMER'S EQUIPMENT SHEET.                
000400* CUSTOMER-CODE IS BLANK ON CONTINUATION ROWS - CARRIED                   
000500* FORWARD BY THE CALLING PROGRAM FROM THE PRIOR NON-BLANK ROW.            
000600* DD-QTY-X/DD-QTY-9 REDEFINE PAIR LETS THE CALLER TEST FOR                
000700* NUMERIC CONTENT BEFORE TRUSTING THE QUANTITY - HAND-KEYED               
000800* SHEETS SOMETIMES CARRY GARBAGE IN THE QTY COLUMN.                       
000900* RECORD RUNS 100 BYTES TO LEAVE FLEET BILLING ROOM TO ADD                
001000* FIELDS TO THE TRANSMISSION LAYOUT WITHOUT A RECOMPILE OF                
001100* EVERY PROGRAM THAT COPIES THIS BOOK - SEE FILLER BELOW.                 
001200***************************************************************           
001300 01  DEVICE-DETAIL-REC.                                                   
001400     05  DD-CUSTOMER-CODE        PIC X(20).                               
001500** BLANK CUSTOMER-CODE IS THE CONTINUATION-ROW SIGNAL 150-                
001600** FORWARD-FILL-CUSTOMER TESTS FOR - GIVEN A CONDITION NAME               
001700** SO THE INTENT READS AT THE PERFORM SITE INSTEAD OF A                   
001800** BARE "= SPACES" COMPARE.                                               
001900         88  DD-CONTINUATION-ROW    VALUE SPACES.                         
002000     05  DD-DEVICE-DESC          PIC X(40).                               
002100     05  DD-QTY-X                PIC X(05).                               
002200     05  DD-QTY-9  REDEFINES  DD-QTY-X                                    
002300                                 PIC 9(05).                               
002400         88  DD-QTY-IS-ZERO          VALUE ZERO.                          
002500     05  DD-SHEET-ID             PIC X(20).                               
002600     05  FILLER                  PIC X(15) VALUE SPACES.                  
