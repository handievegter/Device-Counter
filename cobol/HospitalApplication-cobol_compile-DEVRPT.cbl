000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  DEVRPT.                                                     
000300 AUTHOR. R. HARTLEY.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 02/10/90.                                                  
000600 DATE-COMPILED. 02/10/90.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM PRINTS THE ENRICHED DEVICE-COUNT DETAIL           
001300*          FILE DEVEDIT PRODUCES.  ONE LINE PER DEVICE, GROUPED           
001400*          BY CUSTOMER.  THE FIRST LINE OF EACH CUSTOMER GROUP            
001500*          IS THE ONE CARRYING THE CUSTOMER CODE AND THE SIX              
001600*          TOTAL FIELDS, SO IT IS PRINTED WITH A LEADING "*"              
001700*          HIGHLIGHT MARKER - THE PRINTED EQUIVALENT OF THE               
001800*          BOLD ROW ON THE ORIGINAL SPREADSHEET.  THIS PROGRAM            
001900*          DOES NOT RECOMPUTE ANYTHING - IT JUST FORMATS WHAT             
002000*          DEVEDIT ALREADY WROTE.                                         
002100*                                                                         
002200*          PAGE BREAKS AT 50 DETAIL LINES.  A BLANK SEPARATOR             
002300*          LINE GOES AHEAD OF EVERY GROUP EXCEPT WHEN THE                 
002400*          GROUP FALLS RIGHT AFTER A FRESH PAGE HEADING - SEE             
002500*          400-GROUP-SEPARATOR'S LINE-COUNT TEST.                         
002600*                                                                         
002700******************************************************************        
002800                                                                          
002900         INPUT FILE               -  UT-S-DTLOUT  (DETAIL-OUT)            
003000                                                                          
003100         OUTPUT FILE PRODUCED     -  UT-S-DEVRPT  (DEVRPT)                
003200                                                                          
003300         DUMP FILE                -  SYSOUT                               
003400                                                                          
003500******************************************************************        
003600*                                                                         
003700*                       C H A N G E   L O G                               
003800*                                                                         
003900* DATE      BY   TICKET     DESCRIPTION                                   
004000* --------  ---  ---------  ---------------------------------             
004100* 02/10/90  RH   CR-0160    ORIGINAL CODING.                              
004200* 06/14/92  JS   TKT-1030   ADDED "*" HIGHLIGHT MARKER ON THE             
004300* 06/14/92  JS              CUSTOMER TOTAL LINE - REPORT WAS              
004400* 06/14/92  JS              HARD TO READ WITHOUT IT.                      
004500* 11/02/95  DK   CR-0560    ADDED BLANK SEPARATOR LINE BETWEEN            
004600* 11/02/95  DK              CUSTOMER GROUPS.                              
004700* 02/25/98  CL   Y2K-0007   Y2K REVIEW - HDR-YY IS 4-DIGIT,               
004800* 02/25/98  CL              NO CHANGE REQUIRED.                           
004900* 08/23/99  CL   Y2K-0007   Y2K REVIEW SIGNED OFF BY QA.                  
005000* 04/18/01  PV   PR-1902    PAGE-NBR-O WIDENED TO PIC ZZZ9 -              
005100* 04/18/01  PV              LARGE FLEET CUSTOMERS WERE RUNNING            
005200* 04/18/01  PV              PAST 999 PAGES.                               
005300*                                                                         
005400******************************************************************        
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER. IBM-390.                                                
005800 OBJECT-COMPUTER. IBM-390.                                                
005900** C01/NEXT-PAGE IS THE CARRIAGE-CONTROL CHANNEL 600-PAGE-BREAK           
006000** SKIPS TO FOR THE TOP OF EACH NEW PAGE.                                 
006100 SPECIAL-NAMES.                                                           
006200     C01 IS NEXT-PAGE.                                                    
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500** ABEND DUMP LINE - WRITTEN ONLY BY 1000-ABEND-RTN.                      
006600     SELECT SYSOUT                                                        
006700     ASSIGN TO UT-S-SYSOUT                                                
006800       ORGANIZATION IS SEQUENTIAL.                                        
006900                                                                          
007000** DEVEDIT'S DETAIL-OUT FILE, READ HERE ONE GROUP AT A TIME.              
007100     SELECT DETAIL-OUT-FILE                                               
007200     ASSIGN TO UT-S-DTLOUT                                                
007300       ACCESS MODE IS SEQUENTIAL                                          
007400       FILE STATUS IS IFCODE.                                             
007500                                                                          
007600** THE PRINTED REPORT ITSELF - 132 BYTES TO LEAVE ROOM FOR                
007700** THE LEADING CARRIAGE-CONTROL POSITION PLUS THE 130-BYTE                
007800** PRINT LINE BODY.                                                       
007900     SELECT DEVRPT-FILE                                                   
008000     ASSIGN TO UT-S-DEVRPT                                                
008100       ACCESS MODE IS SEQUENTIAL                                          
008200       FILE STATUS IS OFCODE.                                             
008300                                                                          
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600** ONE 130-BYTE LINE, WRITTEN ONLY FROM ABEND-REC WHEN                    
008700** 1000-ABEND-RTN FIRES.                                                  
008800 FD  SYSOUT                                                               
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 130 CHARACTERS                                       
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     DATA RECORD IS SYSOUT-REC.                                           
009400 01  SYSOUT-REC  PIC X(130).                                              
009500                                                                          
009600** MATCHES DEVOUT.CPY'S 130-BYTE DEVICE-OUTPUT-REC - READ                 
009700** INTO THAT COPYBOOK'S 01-LEVEL BELOW, NOT THIS RAW FD AREA.             
009800 FD  DETAIL-OUT-FILE                                                      
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORD CONTAINS 130 CHARACTERS                                       
010200     BLOCK CONTAINS 0 RECORDS                                             
010300     DATA RECORD IS FD-DETAIL-OUT-REC.                                    
010400 01  FD-DETAIL-OUT-REC                    PIC X(130).                     
010500                                                                          
010600** EVERY LINE THIS PROGRAM PRINTS - HEADINGS, COLUMN                      
010700** HEADINGS, BLANK SEPARATORS AND DETAIL - GOES OUT THROUGH               
010800** THIS ONE FD VIA 700-WRITE-REPORT-LINE OR 600-PAGE-BREAK.               
010900 FD  DEVRPT-FILE                                                          
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORDS ARE STANDARD                                           
011200     RECORD CONTAINS 132 CHARACTERS                                       
011300     BLOCK CONTAINS 0 RECORDS                                             
011400     DATA RECORD IS DEVRPT-REC.                                           
011500 01  DEVRPT-REC  PIC X(132).                                              
011600                                                                          
011700 WORKING-STORAGE SECTION.                                                 
011800                                                                          
011900** NOT TESTED TODAY - SEE THE SAME REMARK IN DEVEDIT.                     
012000 01  FILE-STATUS-CODES.                                                   
012100     05  IFCODE                  PIC X(2).                                
012200     05  OFCODE                  PIC X(2).                                
012300                                                                          
012400** MORE-DETAIL-SW DRIVES THE MAIN READ LOOP - STANDALONE                  
012500** 77-LEVEL ITEM, THE SAME WAY PATSRCH CARRIES ITS OWN                    
012600** READ-LOOP SWITCH RATHER THAN BURYING IT IN A GROUP.                    
012700 77  MORE-DETAIL-SW               PIC X(01) VALUE "Y".                    
012800     88  NO-MORE-DETAIL               VALUE "N".                          
012900                                                                          
013000** INPUT LAYOUT PRODUCED BY DEVEDIT - SAME COPYBOOK DEVEDIT               
013100** ITSELF COPIES, SO THE TWO PROGRAMS NEVER DRIFT APART ON                
013200** FIELD WIDTHS.                                                          
013300 COPY DEVOUT.                                                             
013400                                                                          
013500 COPY ABENDREC.                                                           
013600                                                                          
013700** PRINTED BLANK - ALSO USED AS THE PAGE-BREAK SPACER LINES               
013800** IN 600-PAGE-BREAK.                                                     
013900 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.                 
014000                                                                          
014100** PAGE HEADING - PRINTED BY 600-PAGE-BREAK AHEAD OF EVERY                
014200** NEW PAGE, ON A NEW-PAGE CHANNEL SKIP (C01/NEXT-PAGE).                  
014300 01  WS-HDR-REC.                                                          
014400     05  FILLER                  PIC X(01) VALUE SPACE.                   
014500     05  HDR-DATE.                                                        
014600         10  HDR-YY              PIC 9(04).                               
014700         10  DASH-1              PIC X(01) VALUE "-".                     
014800         10  HDR-MM              PIC 9(02).                               
014900         10  DASH-2              PIC X(01) VALUE "-".                     
015000         10  HDR-DD              PIC 9(02).                               
015100     05  FILLER                  PIC X(20) VALUE SPACES.                  
015200     05  FILLER                  PIC X(50) VALUE                          
015300         "DEVICE COUNT SUMMARY REPORT".                                   
015400     05  FILLER                  PIC X(20)                                
015500              VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.                       
015600     05  PAGE-NBR-O              PIC ZZZ9.                                
015700                                                                          
015800** COLUMN HEADINGS - PRINTED ONCE PER PAGE RIGHT AFTER THE                
015900** WS-HDR-REC HEADING LINE, SEE 600-PAGE-BREAK.                           
016000 01  WS-COLM-HDR-REC.                                                     
016100     05  FILLER                  PIC X(21) VALUE " CUSTOMER CODE".        
016200     05  FILLER                  PIC X(41) VALUE "DEVICE".                
016300     05  FILLER                  PIC X(8)  VALUE "QTY".                   
016400     05  FILLER                  PIC X(9)  VALUE "NEW QTY".               
016500     05  FILLER                  PIC X(9)  VALUE "I-CAB".                 
016600     05  FILLER                  PIC X(9)  VALUE "BAC-I".                 
016700     05  FILLER                  PIC X(9)  VALUE "I-CAB H".               
016800     05  FILLER                  PIC X(9)  VALUE "I-CAB M".               
016900     05  FILLER                  PIC X(9)  VALUE "BEAME".                 
017000                                                                          
017100** ONE PRINT LINE - BUILT FRESH FOR EVERY DETAIL ROW BY                   
017200** 500-BUILD-DETAIL-LINE, THEN WRITTEN BY 700-WRITE-REPORT-               
017300** LINE.  ONLY THE GROUP'S FIRST ROW CARRIES THE HIGHLIGHT                
017400** MARKER, CUSTOMER CODE AND SIX TOTALS - THE MOVE SPACES AT              
017500** THE TOP OF 500-BUILD-DETAIL-LINE BLANKS THEM ON EVERY                  
017600** OTHER ROW OF THE GROUP.                                                
017700 01  WS-DETAIL-PRT-REC.                                                   
017800     05  FILLER                  PIC X(01) VALUE SPACE.                   
017900** "*" ON THE GROUP'S FIRST (TOTAL-CARRYING) ROW, BLANK ON                
018000** EVERY CONTINUATION ROW OF THE GROUP.                                   
018100     05  PRT-HIGHLIGHT-MARKER    PIC X(01) VALUE SPACE.                   
018200     05  FILLER                  PIC X(01) VALUE SPACE.                   
018300     05  PRT-CUSTOMER-CODE       PIC X(20).                               
018400     05  FILLER                  PIC X(01) VALUE SPACE.                   
018500     05  PRT-DEVICE-DESC         PIC X(40).                               
018600     05  FILLER                  PIC X(01) VALUE SPACE.                   
018700     05  PRT-QTY                 PIC ZZZZ9.                               
018800     05  FILLER                  PIC X(02) VALUE SPACES.                  
018900     05  PRT-NEW-QTY             PIC ZZZZZZ9.                             
019000     05  FILLER                  PIC X(02) VALUE SPACES.                  
019100     05  PRT-ICAB-TOTAL          PIC ZZZZZZ9.                             
019200     05  FILLER                  PIC X(02) VALUE SPACES.                  
019300     05  PRT-BACI-TOTAL          PIC ZZZZZZ9.                             
019400     05  FILLER                  PIC X(02) VALUE SPACES.                  
019500     05  PRT-ICABH-TOTAL         PIC ZZZZZZ9.                             
019600     05  FILLER                  PIC X(02) VALUE SPACES.                  
019700     05  PRT-ICABM-TOTAL         PIC ZZZZZZ9.                             
019800     05  FILLER                  PIC X(02) VALUE SPACES.                  
019900     05  PRT-BEAME-TOTAL         PIC ZZZZZZ9.                             
020000     05  FILLER                  PIC X(08) VALUE SPACES.                  
020100                                                                          
020200** CUSTOMER CODE IS BRANCH + ACCOUNT - NOT SPLIT ON THE REPORT            
020300** TODAY BUT KEPT HANDY FOR THE BRANCH SUBTOTAL REQUEST FLEET             
020400** BILLING HAS BEEN PROMISING TO GET US A SPEC FOR                        
020500 01  PRT-CUSTOMER-CODE-BRKDN REDEFINES PRT-CUSTOMER-CODE.                 
020600     05  PRT-CUST-BRANCH         PIC X(04).                               
020700     05  PRT-CUST-ACCT           PIC X(16).                               
020800                                                                          
020900** SEE THE SAME REMARK IN DEVEDIT - DISPLAY ONLY, NEVER                   
021000** COMPARED, SIGNED OFF BY THE Y2K REVIEW.                                
021100 01  WS-DATE-FIELDS.                                                      
021200     05  WS-DATE-6               PIC 9(06).                               
021300 01  WS-DATE-YMD REDEFINES WS-DATE-FIELDS.                                
021400     05  WS-DATE-YY              PIC 9(02).                               
021500     05  WS-DATE-MM              PIC 9(02).                               
021600     05  WS-DATE-DD              PIC 9(02).                               
021700                                                                          
021800** WS-LINES/WS-PAGES DRIVE THE PAGE-BREAK LOGIC IN 700-                   
021900** WRITE-REPORT-LINE AND 600-PAGE-BREAK - PRIMED TO 99/1 SO               
022000** THE VERY FIRST DETAIL LINE FORCES A PAGE BREAK.                        
022100 01  COUNTERS-AND-ACCUMULATORS.                                           
022200     05  RECORDS-READ            PIC S9(9) COMP.                          
022300     05  RECORDS-WRITTEN         PIC S9(9) COMP.                          
022400     05  WS-LINES                PIC 9(02) COMP VALUE 99.                 
022500     05  WS-PAGES                PIC 9(03) COMP VALUE 1.                  
022600                                                                          
022700** MAINLINE - HOUSEKEEPING PRIMES THE FIRST DETAIL ROW, THEN              
022800** ONE PASS OF 100-MAINLINE PER ROW UNTIL EOF, THEN CLEANUP.              
022900 PROCEDURE DIVISION.                                                      
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
023100     PERFORM 100-MAINLINE THRU 100-EXIT                                   
023200         UNTIL NO-MORE-DETAIL.                                            
023300     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
023400     MOVE ZERO TO RETURN-CODE.                                            
023500     GOBACK.                                                              
023600                                                                          
023700** OPENS THE FILES, BUILDS TODAY'S DATE INTO THE PAGE                     
023800** HEADING, AND PRIMES THE FIRST DETAIL ROW SO 100-MAINLINE               
023900** ALWAYS STARTS WITH A ROW ALREADY IN HAND.                              
024000 000-HOUSEKEEPING.                                                        
024100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
024200     DISPLAY "******** BEGIN JOB DEVRPT ********".                        
024300     ACCEPT WS-DATE-6 FROM DATE.                                          
024400     MOVE WS-DATE-YY TO HDR-YY.                                           
024500     MOVE WS-DATE-MM TO HDR-MM.                                           
024600     MOVE WS-DATE-DD TO HDR-DD.                                           
024700     OPEN INPUT DETAIL-OUT-FILE.                                          
024800     OPEN OUTPUT DEVRPT-FILE, SYSOUT.                                     
024900     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
025000** RE-PRIME AFTER INITIALIZE, WHICH WOULD OTHERWISE LEAVE                 
025100** BOTH AT ZERO - WS-LINES = 99 FORCES 700-WRITE-REPORT-LINE              
025200** TO PAGE-BREAK ON THE VERY FIRST DETAIL LINE.                           
025300     MOVE 99 TO WS-LINES.                                                 
025400     MOVE 1 TO WS-PAGES.                                                  
025500                                                                          
025600     READ DETAIL-OUT-FILE INTO DEVICE-OUTPUT-REC                          
025700         AT END                                                           
025800         MOVE "N" TO MORE-DETAIL-SW                                       
025900         GO TO 000-EXIT                                                   
026000     END-READ.                                                            
026100     ADD 1 TO RECORDS-READ.                                               
026200 000-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500** ONE PASS PER DETAIL ROW - THE SEPARATOR ONLY GOES OUT                  
026600** AHEAD OF A GROUP'S FIRST (NON-CONTINUATION) ROW, NEVER                 
026700** BETWEEN ROWS OF THE SAME GROUP.                                        
026800 100-MAINLINE.                                                            
026900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
027000     IF NOT DO-CONTINUATION-ROW                                           
027100         PERFORM 400-GROUP-SEPARATOR THRU 400-EXIT.                       
027200     PERFORM 500-BUILD-DETAIL-LINE THRU 500-EXIT.                         
027300     PERFORM 700-WRITE-REPORT-LINE THRU 700-EXIT.                         
027400                                                                          
027500     READ DETAIL-OUT-FILE INTO DEVICE-OUTPUT-REC                          
027600         AT END                                                           
027700         MOVE "N" TO MORE-DETAIL-SW                                       
027800         GO TO 100-EXIT                                                   
027900     END-READ.                                                            
028000     ADD 1 TO RECORDS-READ.                                               
028100 100-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
028400****** BLANK LINE AHEAD OF EVERY NEW GROUP EXCEPT                 110295DK
028500****** THE VERY FIRST ONE ON THE PAGE                                     
028600 400-GROUP-SEPARATOR.                                                     
028700     MOVE "400-GROUP-SEPARATOR" TO PARA-NAME.                             
028800** WS-LINES = 99 MEANS "NOTHING HAS PRINTED YET THIS JOB" -               
028900** SKIP.  WS-LINES <= 5 MEANS WE ARE STILL INSIDE THE PAGE                
029000** HEADING BLOCK JUST WRITTEN BY 600-PAGE-BREAK - ALSO SKIP,              
029100** OR EVERY PAGE WOULD START WITH A STRAY BLANK LINE.                     
029200     IF WS-LINES < 99 AND WS-LINES > 5                                    
029300         WRITE DEVRPT-REC FROM WS-BLANK-LINE                              
029400             AFTER ADVANCING 1                                            
029500         ADD 1 TO WS-LINES.                                               
029600 400-EXIT.                                                                
029700     EXIT.                                                                
029800                                                                          
029900****** THE "*" MARKER IS PRINT'S EQUIVALENT OF                    061492JS
030000****** THE BOLD CUSTOMER ROW ON THE SPREADSHEET                           
030100 500-BUILD-DETAIL-LINE.                                                   
030200     MOVE "500-BUILD-DETAIL-LINE" TO PARA-NAME.                           
030300     MOVE SPACES TO WS-DETAIL-PRT-REC.                                    
030400     MOVE DO-DEVICE-DESC     TO PRT-DEVICE-DESC.                          
030500     MOVE DO-QTY             TO PRT-QTY.                                  
030600                                                                          
030700** GROUP'S FIRST ROW ONLY - MARKER AND ALL SIX TOTAL FIELDS.              
030800** A CONTINUATION ROW OF THE GROUP LEAVES THESE BLANK, FROM               
030900** THE MOVE SPACES ABOVE.                                                 
031000     IF NOT DO-CONTINUATION-ROW                                           
031100         MOVE "*"            TO PRT-HIGHLIGHT-MARKER                      
031200         MOVE DO-CUSTOMER-CODE TO PRT-CUSTOMER-CODE                       
031300         MOVE DO-NEW-QTY     TO PRT-NEW-QTY                               
031400         MOVE DO-ICAB-TOTAL  TO PRT-ICAB-TOTAL                            
031500         MOVE DO-BACI-TOTAL  TO PRT-BACI-TOTAL                            
031600         MOVE DO-ICABH-TOTAL TO PRT-ICABH-TOTAL                           
031700         MOVE DO-ICABM-TOTAL TO PRT-ICABM-TOTAL                           
031800         MOVE DO-BEAME-TOTAL TO PRT-BEAME-TOTAL.                          
031900 500-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200** WRITES THE HEADING, A BLANK, THE COLUMN HEADINGS, AND                  
032300** ANOTHER BLANK - ALWAYS FOUR LINES, WHICH IS WHY WS-LINES               
032400** IS RESET TO 4 (NOT 0) BELOW.                                           
032500 600-PAGE-BREAK.                                                          
032600     MOVE "600-PAGE-BREAK" TO PARA-NAME.                                  
032700     MOVE WS-PAGES TO PAGE-NBR-O.                                         
032800     WRITE DEVRPT-REC FROM WS-HDR-REC                                     
032900         AFTER ADVANCING NEXT-PAGE.                                       
033000     WRITE DEVRPT-REC FROM WS-BLANK-LINE                                  
033100         AFTER ADVANCING 1.                                               
033200     WRITE DEVRPT-REC FROM WS-COLM-HDR-REC                                
033300         AFTER ADVANCING 1.                                               
033400     WRITE DEVRPT-REC FROM WS-BLANK-LINE                                  
033500         AFTER ADVANCING 1.                                               
033600     ADD 1 TO WS-PAGES.                                                   
033700     MOVE 4 TO WS-LINES.                                                  
033800 600-EXIT.                                                                
033900     EXIT.                                                                
034000                                                                          
034100** 50 DETAIL LINES PER PAGE - PAGE-BREAKS FIRST WHEN THE                  
034200** LIMIT IS HIT, THEN WRITES THE DETAIL LINE ITSELF.                      
034300 700-WRITE-REPORT-LINE.                                                   
034400     MOVE "700-WRITE-REPORT-LINE" TO PARA-NAME.                           
034500     IF WS-LINES > 50                                                     
034600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                            
034700     WRITE DEVRPT-REC FROM WS-DETAIL-PRT-REC                              
034800         AFTER ADVANCING 1.                                               
034900     ADD 1 TO WS-LINES.                                                   
035000     ADD 1 TO RECORDS-WRITTEN.                                            
035100 700-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400** SHARED BY NORMAL END-OF-JOB AND THE ABEND ROUTINE, SAME                
035500** PATTERN AS DEVEDIT'S 700-CLOSE-FILES.                                  
035600 750-CLOSE-FILES.                                                         
035700     MOVE "750-CLOSE-FILES" TO PARA-NAME.                                 
035800     CLOSE DETAIL-OUT-FILE, DEVRPT-FILE, SYSOUT.                          
035900 750-EXIT.                                                                
036000     EXIT.                                                                
036100                                                                          
036200** CLOSES THE FILES AND PUTS RUN COUNTS ON THE CONSOLE - NO               
036300** GROUP TO FLUSH HERE THE WAY DEVEDIT HAS, SINCE THIS                    
036400** PROGRAM WRITES ONE REPORT LINE PER INPUT ROW AS IT GOES.               
036500 900-CLEANUP.                                                             
036600     MOVE "900-CLEANUP" TO PARA-NAME.                                     
036700     PERFORM 750-CLOSE-FILES THRU 750-EXIT.                               
036800     DISPLAY "** RECORDS READ **".                                        
036900     DISPLAY RECORDS-READ.                                                
037000     DISPLAY "** REPORT LINES WRITTEN **".                                
037100     DISPLAY RECORDS-WRITTEN.                                             
037200     DISPLAY "******** NORMAL END OF JOB DEVRPT ********".                
037300 900-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600** SAME ABEND PATTERN AS DEVEDIT - DUMP RECORD TO SYSOUT,                 
037700** CLOSE FILES, FORCE A NON-ZERO CONDITION CODE.                          
037800 1000-ABEND-RTN.                                                          
037900     WRITE SYSOUT-REC FROM ABEND-REC.                                     
038000     PERFORM 750-CLOSE-FILES THRU 750-EXIT.                               
038100     DISPLAY "*** ABNORMAL END OF JOB-DEVRPT ***" UPON CONSOLE.           
038200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
