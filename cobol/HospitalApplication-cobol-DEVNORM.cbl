000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  DEVNORM.                                                    
000300 AUTHOR. R. HARTLEY.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/14/86.                                                  
000600 DATE-COMPILED. 03/14/86.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM SQUEEZES A FREE-TEXT DEVICE                    
001300*          DESCRIPTION DOWN TO THE NORMALIZED FORM THE                    
001400*          DEVICE-COUNT KEYWORD RULES EXPECT - LOWER CASE, AND            
001500*          WITH EVERY HYPHEN, UNDERSCORE AND EMBEDDED BLANK               
001600*          SQUEEZED OUT, SO "I-CAB_H" AND "ICAB H" AND "I CAB-H"          
001700*          ALL COMPARE EQUAL.                                             
001800*                                                                         
001900*          CALLED BY DEVCLSFY BEFORE ANY KEYWORD TEST IS MADE.            
002000*                                                                         
002100******************************************************************        
002200                                                                          
002300         CALLING PROGRAM(S)      -   DEVCLSFY                             
002400                                                                          
002500******************************************************************        
002600*                                                                         
002700*                       C H A N G E   L O G                               
002800*                                                                         
002900* DATE      BY   TICKET     DESCRIPTION                                   
003000* --------  ---  ---------  ---------------------------------             
003100* 03/14/86  RH   INIT       ORIGINAL CODING.                              
003200* 09/02/87  RH   CR-0118    STRIP TABLE WAS MISSING BLANK - FIX.          
003300* 05/19/89  JS   CR-0344    ADDED BAD-CHAR COUNTER FOR OPS DESK.          
003400* 11/30/91  DK   TKT-0912   CONVERTED CASE FOLD TO INSPECT                
003500* 11/30/91  DK              CONVERTING - CHAR LOOP WAS TOO SLOW           
003600* 11/30/91  DK              ON THE FULL EQUIPMENT REFRESH RUN.            
003700* 04/07/94  PV   TKT-1187   NO FUNCTIONAL CHANGE - RECOMPILED             
003800* 04/07/94  PV              UNDER NEW COMPILER RELEASE.                   
003900* 02/11/98  CL   Y2K-0007   Y2K REVIEW - PROGRAM CARRIES NO DATE          
004000* 02/11/98  CL              FIELDS, NO CHANGE REQUIRED.                   
004100* 08/23/99  CL   Y2K-0007   Y2K REVIEW SIGNED OFF BY QA.                  
004200* 06/14/02  JS   PR-2201    NO CHANGE - REVIEWED AFTER DEVCLSFY           
004300* 06/14/02  JS              KEYWORD LIST EXPANSION.                       
004400*                                                                         
004500******************************************************************        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 SPECIAL-NAMES.                                                           
005100     CLASS VALID-DEVICE-CHAR IS "A" THRU "Z", "a" THRU "z",               
005200           "0" THRU "9", "-", "_", " ".                                   
005300                                                                          
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600                                                                          
005700** TABLE OF CHARACTERS DELETED FROM THE DESCRIPTION BEFORE                
005800** THE KEYWORD RULES EVER SEE IT                                          
005900 01  WS-STRIP-CHAR-LIST.                                                  
006000     05  FILLER                  PIC X(01) VALUE '-'.                     
006100     05  FILLER                  PIC X(01) VALUE '_'.                     
006200     05  FILLER                  PIC X(01) VALUE ' '.                     
006300 01  WS-STRIP-CHAR-TABLE REDEFINES WS-STRIP-CHAR-LIST.                    
006400     05  WS-STRIP-CHAR-ENTRY     PIC X(01)                                
006500                                 OCCURS 3 TIMES                           
006600                                 INDEXED BY STRIP-IDX.                    
006700                                                                          
006800** COPY OF THE CALLER'S DESCRIPTION FOLDED TO LOWER CASE.                 
006900** REDEFINED AS A CHARACTER TABLE SO 100-SQUEEZE-ONE-CHAR CAN             
007000** ADDRESS ANY POSITION BY SUBSCRIPT INSTEAD OF SUBSTRINGING.             
007100 01  WS-WORK-TEXT.                                                        
007200     05  WS-WORK-TEXT-40         PIC X(40).                               
007300     05  FILLER                  PIC X(01) VALUE SPACE.                   
007400 01  WS-WORK-TEXT-CHARS REDEFINES WS-WORK-TEXT.                           
007500     05  WS-WORK-CHAR            PIC X(01) OCCURS 40 TIMES.               
007600                                                                          
007700** OUTPUT TEXT BUILT ONE SURVIVING CHARACTER AT A TIME BY                 
007800** 100-SQUEEZE-ONE-CHAR - STARTS AT SPACES SO ANY POSITIONS               
007900** NOT FILLED (BECAUSE CHARACTERS WERE STRIPPED) STAY BLANK.              
008000 01  WS-NORM-TEXT.                                                        
008100     05  WS-NORM-TEXT-40         PIC X(40).                               
008200     05  FILLER                  PIC X(01) VALUE SPACE.                   
008300 01  WS-NORM-TEXT-CHARS REDEFINES WS-NORM-TEXT.                           
008400     05  WS-NORM-CHAR            PIC X(01) OCCURS 40 TIMES.               
008500                                                                          
008600** CASE-FOLD USES INSPECT ... CONVERTING AGAINST THESE TWO                
008700** PARALLEL ALPHABETS RATHER THAN A CHARACTER-AT-A-TIME LOOP -            
008800** SEE THE 11/30/91 CHANGE LOG ENTRY, THAT REWRITE WAS FOR                
008900** PERFORMANCE ON THE FULL EQUIPMENT REFRESH RUN.                         
009000 01  WS-CASE-FOLD-FIELDS.                                                 
009100     05  WS-UPPER-ALPHABET       PIC X(26)                                
009200              VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
009300     05  WS-LOWER-ALPHABET       PIC X(26)                                
009400              VALUE "abcdefghijklmnopqrstuvwxyz".                         
009500                                                                          
009600 01  WS-SCAN-FIELDS.                                                      
009700     05  WS-IN-SUB               PIC 9(02) COMP.                          
009800     05  WS-OUT-SUB              PIC 9(02) COMP.                          
009900     05  FILLER                  PIC X(01).                               
010000                                                                          
010100** WS-BAD-CHAR-COUNT IS DISPLAYED BY NO ONE IN THIS SUBPROGRAM -          
010200** IT IS RETAINED HERE FOR THE OPS DESK UTILITY THAT LINKS                
010300** DEVNORM STANDALONE TO SPOT-CHECK A SHEET (SEE CR-0344).                
010400** STANDALONE, NOT PART OF ANY GROUP, SO IT IS CARRIED AS A               
010500** 77-LEVEL ITEM THE SHOP'S OWN WAY.                                      
010600 77  WS-BAD-CHAR-COUNT           PIC 9(03) COMP.                          
010700                                                                          
010800 LINKAGE SECTION.                                                         
010900 01  DEVICE-DESC-IN              PIC X(40).                               
011000 01  DEVICE-DESC-OUT             PIC X(40).                               
011100                                                                          
011200******************************************************************        
011300* MAINLINE - RECEIVES THE RAW DESCRIPTION FROM DEVCLSFY, RUNS             
011400* IT THROUGH CASE-FOLD AND THE CHARACTER-STRIP LOOP BELOW, AND            
011500* RETURNS THE NORMALIZED 40-BYTE RESULT.  NO FILES ARE OPENED             
011600* BY THIS SUBPROGRAM - IT IS A PURE IN-MEMORY UTILITY CALLED              
011700* ONCE PER DESCRIPTION.                                                   
011800******************************************************************        
011900 PROCEDURE DIVISION USING DEVICE-DESC-IN, DEVICE-DESC-OUT.                
012000** RESET WORKING STORAGE EVERY CALL - DEVNORM IS CALLED ONCE              
012100** PER INPUT ROW AND MUST NOT CARRY STATE BETWEEN CALLS.                  
012200     MOVE ZERO             TO WS-BAD-CHAR-COUNT.                          
012300     MOVE DEVICE-DESC-IN   TO WS-WORK-TEXT-40.                            
012400     MOVE SPACES           TO WS-NORM-TEXT-40.                            
012500     MOVE ZERO             TO WS-OUT-SUB.                                 
012600                                                                          
012700** ONE INSPECT STATEMENT FOLDS ALL 40 BYTES TO LOWER CASE -               
012800** SEE THE CASE-FOLD-FIELDS COMMENT ABOVE FOR WHY THIS REPLACED           
012900** A CHARACTER LOOP.                                                      
013000     INSPECT WS-WORK-TEXT-40 CONVERTING WS-UPPER-ALPHABET                 
013100                                      TO WS-LOWER-ALPHABET.               
013200                                                                          
013300** WALK THE FOLDED TEXT ONE CHARACTER AT A TIME, COPYING                  
013400** SURVIVORS INTO WS-NORM-TEXT AND SKIPPING ANYTHING ON THE               
013500** STRIP LIST (HYPHEN, UNDERSCORE, BLANK).                                
013600     PERFORM 100-SQUEEZE-ONE-CHAR                                         
013700        VARYING WS-IN-SUB FROM 1 BY 1                                     
013800           UNTIL WS-IN-SUB > 40.                                          
013900                                                                          
014000     MOVE WS-NORM-TEXT-40  TO DEVICE-DESC-OUT.                            
014100     GOBACK.                                                              
014200                                                                          
014300******************************************************************        
014400* 100-SQUEEZE-ONE-CHAR - TESTS ONE CHARACTER OF THE WORK TEXT             
014500* AGAINST THE VALID-DEVICE-CHAR CLASS FOR THE BAD-CHAR COUNT,             
014600* THEN SEARCHES THE STRIP TABLE TO DECIDE WHETHER THE                     
014700* CHARACTER IS COPIED FORWARD OR DROPPED.                                 
014800******************************************************************        
014900 100-SQUEEZE-ONE-CHAR.                                                    
015000** THE VALID-DEVICE-CHAR CLASS TEST DOES NOT STOP THE STRIP -             
015100** IT ONLY COUNTS.  A DESCRIPTION WITH PUNCTUATION STILL GETS             
015200** NORMALIZED, IT JUST SHOWS UP ON THE OPS DESK BAD-CHAR TALLY.           
015300     IF WS-WORK-CHAR (WS-IN-SUB) NOT VALID-DEVICE-CHAR                    
015400         ADD 1 TO WS-BAD-CHAR-COUNT.                                      
015500                                                                          
015600** SEARCH THE 3-ENTRY STRIP TABLE (HYPHEN, UNDERSCORE, BLANK).            
015700** AT END MEANS THE CHARACTER MATCHED NONE OF THE THREE, SO IT            
015800** IS A KEEPER AND IS APPENDED TO THE OUTPUT TEXT.  A WHEN                
015900** MATCH MEANS THE CHARACTER IS ON THE STRIP LIST AND IS                  
016000** SIMPLY DROPPED - CONTINUE ADVANCES TO THE NEXT INPUT CHAR              
016100** WITHOUT TOUCHING WS-OUT-SUB.                                           
016200     SET STRIP-IDX TO 1.                                                  
016300     SEARCH WS-STRIP-CHAR-ENTRY                                           
016400         AT END                                                           
016500             ADD 1 TO WS-OUT-SUB                                          
016600             MOVE WS-WORK-CHAR (WS-IN-SUB)                                
016700               TO WS-NORM-CHAR (WS-OUT-SUB)                               
016800         WHEN WS-STRIP-CHAR-ENTRY (STRIP-IDX)                             
016900                              = WS-WORK-CHAR (WS-IN-SUB)                  
017000             CONTINUE                                                     
017100     END-SEARCH.                                                          
