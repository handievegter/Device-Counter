000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  DEVUNK.                                                     
000300 AUTHOR. R. HARTLEY.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 07/22/88.                                                  
000600 DATE-COMPILED. 07/22/88.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM SCANS THE SAME DEVICE-COUNT DETAIL FILE           
001300*          DEVEDIT READS, RUNS EVERY DEVICE DESCRIPTION THROUGH           
001400*          THE DEFAULT KEYWORD RULES ONLY (NO OVERRIDE TABLE -            
001500*          OPERATIONS WANTS TO SEE EVERYTHING THE KEYWORD RULES           
001600*          MISS, EVEN IF AN OVERRIDE WOULD HAVE CAUGHT IT), AND           
001700*          BUILDS A DEDUPLICATED, ALPHABETICALLY SORTED LISTING           
001800*          OF THE DESCRIPTIONS THAT CAME BACK UNCLASSIFIED.               
001900*                                                                         
002000*          THE LISTING GOES TO ENGINEERING SO THE KEYWORD TABLE           
002100*          IN DEVCLSFY CAN BE EXTENDED.                                   
002200*                                                                         
002300*          THIS PROGRAM SHARES DEVDTL.CPY WITH DEVEDIT BUT                
002400*          READS A SEPARATE COPY OF THE SAME DETAIL-IN FILE -             
002500*          IT DOES NOT CONSUME DEVEDIT'S OUTPUT AND DOES NOT              
002600*          NEED TO RUN IN ANY PARTICULAR ORDER RELATIVE TO IT.            
002700*                                                                         
002800******************************************************************        
002900                                                                          
003000         INPUT FILE              -   UT-S-DTLIN   (DETAIL-IN)             
003100                                                                          
003200         OUTPUT FILE PRODUCED    -   UT-S-UNKOUT  (UNKNOWN-OUT)           
003300                                                                          
003400         DUMP FILE               -   SYSOUT                               
003500                                                                          
003600         CALLS                   -   DEVCLSFY                             
003700                                                                          
003800******************************************************************        
003900*                                                                         
004000*                       C H A N G E   L O G                               
004100*                                                                         
004200* DATE      BY   TICKET     DESCRIPTION                                   
004300* --------  ---  ---------  ---------------------------------             
004400* 07/22/88  RH   CR-0155    ORIGINAL CODING - ENGINEERING ASKED           
004500* 07/22/88  RH              FOR A WAY TO SEE WHAT THE KEYWORD             
004600* 07/22/88  RH              RULES WERE MISSING.                           
004700* 03/11/91  DK   TKT-0940   ADDED DEDUP TABLE - SAME DESCRIPTION          
004800* 03/11/91  DK              WAS SHOWING UP DOZENS OF TIMES.               
004900* 10/06/94  PV   CR-0512    ADDED THE SORT STEP AT END OF JOB -           
005000* 10/06/94  PV              ENGINEERING WANTED IT ALPHABETICAL            
005100* 10/06/94  PV              INSTEAD OF FIRST-SEEN ORDER.                  
005200* 02/25/98  CL   Y2K-0007   Y2K REVIEW - PROGRAM CARRIES NO DATE          
005300* 02/25/98  CL              FIELDS, NO CHANGE REQUIRED.                   
005400* 08/23/99  CL   Y2K-0007   Y2K REVIEW SIGNED OFF BY QA.                  
005500* 05/30/01  JS   PR-1980    RAISED UNKNOWN TABLE FROM 300 TO              
005600* 05/30/01  JS              1000 ENTRIES, SAME REASON AS DEVEDIT.         
005700*                                                                         
005800******************************************************************        
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SOURCE-COMPUTER. IBM-390.                                                
006200 OBJECT-COMPUTER. IBM-390.                                                
006300** SAME CLASS TEST DEVCLSFY REGISTERS - REUSED HERE SO                    
006400** 260-CHECK-LEADING-UPPER CAN FLAG A DESCRIPTION THAT LOOKS              
006500** LIKE A PASTED DEVICE CODE BEFORE IT GOES OUT ON THE                    
006600** UNKNOWN LISTING.                                                       
006700 SPECIAL-NAMES.                                                           
006800     CLASS UPPER-CASE-LETTER IS "A" THRU "Z".                             
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100** ABEND DUMP LINE - WRITTEN ONLY BY 1000-ABEND-RTN.                      
007200     SELECT SYSOUT                                                        
007300     ASSIGN TO UT-S-SYSOUT                                                
007400       ORGANIZATION IS SEQUENTIAL.                                        
007500                                                                          
007600** DEVUNK'S OWN COPY OF THE RAW DEVICE-COUNT DETAIL FILE - NOT            
007700** THE SAME OPEN AS DEVEDIT'S, EVEN THOUGH BOTH READ THE SAME             
007800** LOGICAL SHEET FOR THE RUN.                                             
007900     SELECT DETAIL-IN-FILE                                                
008000     ASSIGN TO UT-S-DTLIN                                                 
008100       ACCESS MODE IS SEQUENTIAL                                          
008200       FILE STATUS IS IFCODE.                                             
008300                                                                          
008400** THE DEDUPED, SORTED LISTING HANDED TO ENGINEERING - WRITTEN            
008500** ONLY BY 850-WRITE-UNKNOWN-FILE, AFTER EOF ON THE INPUT.                
008600     SELECT UNKNOWN-OUT-FILE                                              
008700     ASSIGN TO UT-S-UNKOUT                                                
008800       ACCESS MODE IS SEQUENTIAL                                          
008900       FILE STATUS IS OFCODE.                                             
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300** ONE 130-BYTE LINE, WRITTEN ONLY FROM ABEND-REC WHEN                    
009400** 1000-ABEND-RTN FIRES.                                                  
009500 FD  SYSOUT                                                               
009600     RECORDING MODE IS F                                                  
009700     LABEL RECORDS ARE STANDARD                                           
009800     RECORD CONTAINS 130 CHARACTERS                                       
009900     BLOCK CONTAINS 0 RECORDS                                             
010000     DATA RECORD IS SYSOUT-REC.                                           
010100 01  SYSOUT-REC  PIC X(130).                                              
010200                                                                          
010300** MATCHES DEVDTL.CPY'S 100-BYTE DEVICE-DETAIL-REC - READ                 
010400** INTO THAT COPYBOOK'S 01-LEVEL BELOW, NOT THIS RAW FD AREA.             
010500 FD  DETAIL-IN-FILE                                                       
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORDS ARE STANDARD                                           
010800     RECORD CONTAINS 100 CHARACTERS                                       
010900     BLOCK CONTAINS 0 RECORDS                                             
011000     DATA RECORD IS FD-DETAIL-IN-REC.                                     
011100 01  FD-DETAIL-IN-REC                     PIC X(100).                     
011200                                                                          
011300****** ONE DESCRIPTION PER LINE, DEDUPLICATED, SORTED ASCENDING           
011400 FD  UNKNOWN-OUT-FILE                                                     
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORDS ARE STANDARD                                           
011700     RECORD CONTAINS 40 CHARACTERS                                        
011800     BLOCK CONTAINS 0 RECORDS                                             
011900     DATA RECORD IS FD-UNKNOWN-OUT-REC.                                   
012000 01  FD-UNKNOWN-OUT-REC                   PIC X(40).                      
012100                                                                          
012200 WORKING-STORAGE SECTION.                                                 
012300                                                                          
012400** NOT TESTED TODAY - SAME REMARK AS DEVEDIT AND DEVRPT.                  
012500 01  FILE-STATUS-CODES.                                                   
012600     05  IFCODE                  PIC X(2).                                
012700     05  OFCODE                  PIC X(2).                                
012800                                                                          
012900** MORE-DETAIL-SW DRIVES THE MAIN READ LOOP - STANDALONE                  
013000** 77-LEVEL ITEM, THE SAME WAY PATSRCH CARRIES ITS OWN                    
013100** READ-LOOP SWITCH RATHER THAN BURYING IT IN A GROUP.                    
013200 77  MORE-DETAIL-SW               PIC X(01) VALUE "Y".                    
013300     88  NO-MORE-DETAIL               VALUE "N".                          
013400                                                                          
013500** SAME DETAIL LAYOUT DEVEDIT COPIES - ONLY DD-DEVICE-DESC                
013600** IS ACTUALLY USED HERE, BUT THE WHOLE RECORD IS READ SO                 
013700** BOTH PROGRAMS STAY IN SYNC IF THE LAYOUT EVER CHANGES.                 
013800 COPY DEVDTL.                                                             
013900                                                                          
014000 COPY ABENDREC.                                                           
014100                                                                          
014200** CALLING SEQUENCE FOR DEVCLSFY - SAME SHAPE DEVEDIT USES,               
014300** SEE THE REMARKS THERE FOR WHY THE RETURN CODE IS CARRIED               
014400** BUT NOT TESTED.                                                        
014500 01  CLASSIFY-DEVICE-REC.                                                 
014600     05  CLS-DEVICE-DESC-IN      PIC X(40).                               
014700     05  CLS-CATEGORY-OUT        PIC X(08).                               
014800 01  CLSFY-RETURN-CD             PIC 9(04) COMP.                          
014900                                                                          
015000** LETS 260-CHECK-LEADING-UPPER LOOK AT THE FIRST CHARACTER               
015100** OF THE UN-NORMALIZED DESCRIPTION WITHOUT A REFERENCE-                  
015200** MODIFIED SUBSTRING - SEE THE UPPER-CASE-LETTER CLASS TEST              
015300** IN SPECIAL-NAMES ABOVE.                                                
015400 01  CLS-DEVICE-DESC-CHARS REDEFINES CLS-DEVICE-DESC-IN.                  
015500     05  CLS-DESC-CHAR           PIC X(01) OCCURS 40 TIMES.               
015600                                                                          
015700** DISPLAY ONLY - SEE THE Y2K REVIEW ENTRY ABOVE.                         
015800 01  WS-DATE-FIELDS.                                                      
015900     05  WS-DATE-6               PIC 9(06).                               
016000 01  WS-DATE-YMD REDEFINES WS-DATE-FIELDS.                                
016100     05  WS-DATE-YY              PIC 9(02).                               
016200     05  WS-DATE-MM              PIC 9(02).                               
016300     05  WS-DATE-DD              PIC 9(02).                               
016400                                                                          
016500** DEDUP/SORT TABLE - EVERY DISTINCT UNCLASSIFIED DESCRIPTION             
016600** IS ADDED HERE ONCE, THEN SORTED IN PLACE AT END OF JOB                 
016700 01  UNKNOWN-TABLE.                                                       
016800     05  UNKNOWN-ENTRY OCCURS 1000 TIMES INDEXED BY UNK-IDX.              
016900         10  UNK-DEVICE-DESC     PIC X(40).                               
017000                                                                          
017100** THE SWAP AREA USED BY 800-SORT-UNKNOWN-TABLE, REDEFINED SO             
017200** THE COMPARE/EXCHANGE LOGIC WORKS WITH A SUBSCRIPTED FIELD              
017300** THE SAME WAY THE MAIN TABLE ABOVE DOES                                 
017400 01  WS-SORT-HOLD-AREA.                                                   
017500     05  WS-HOLD-DESC            PIC X(40).                               
017600 01  WS-SORT-HOLD-TABLE REDEFINES WS-SORT-HOLD-AREA.                      
017700     05  WS-HOLD-ENTRY           PIC X(40) OCCURS 1 TIMES.                
017800                                                                          
017900** WS-SWAP-MADE-SW DRIVES THE BUBBLE SORT'S OUTER LOOP - SEE              
018000** 800-SORT-UNKNOWN-TABLE FOR WHY IT IS PRIMED TO "Y" BEFORE              
018100** THE FIRST PASS RATHER THAN LEFT AT ITS DEFAULT VALUE.                  
018200 01  COUNTERS-AND-ACCUMULATORS.                                           
018300     05  RECORDS-READ            PIC S9(9) COMP.                          
018400     05  RECORDS-WRITTEN         PIC S9(9) COMP.                          
018500     05  UNK-COUNT               PIC 9(04) COMP.                          
018600     05  WS-PASS-SUB             PIC 9(04) COMP.                          
018700     05  WS-COMPARE-SUB          PIC 9(04) COMP.                          
018800     05  WS-SWAP-MADE-SW         PIC X(01).                               
018900         88  A-SWAP-WAS-MADE         VALUE "Y".                           
019000                                                                          
019100** MAINLINE - CLASSIFY EVERY ROW WHILE READING (100-                      
019200** MAINLINE), THEN AFTER EOF SORT THE DEDUPED TABLE AND                   
019300** WRITE IT OUT AS ITS OWN PASS - THE SORT CANNOT START                   
019400** UNTIL EVERY UNCLASSIFIED DESCRIPTION HAS BEEN SEEN.                    
019500 PROCEDURE DIVISION.                                                      
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
019700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
019800         UNTIL NO-MORE-DETAIL.                                            
019900     PERFORM 800-SORT-UNKNOWN-TABLE THRU 800-EXIT.                        
020000     PERFORM 850-WRITE-UNKNOWN-FILE THRU 850-EXIT.                        
020100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
020200     MOVE ZERO TO RETURN-CODE.                                            
020300     GOBACK.                                                              
020400                                                                          
020500** OPENS THE FILES AND PRIMES THE FIRST DETAIL ROW, SAME                  
020600** PATTERN AS DEVEDIT AND DEVRPT'S HOUSEKEEPING PARAGRAPHS.               
020700 000-HOUSEKEEPING.                                                        
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
020900     DISPLAY "******** BEGIN JOB DEVUNK ********".                        
021000     ACCEPT WS-DATE-6 FROM DATE.                                          
021100     DISPLAY "** RUN DATE (YYMMDD) **".                                   
021200     DISPLAY WS-DATE-6.                                                   
021300     OPEN INPUT DETAIL-IN-FILE.                                           
021400     OPEN OUTPUT UNKNOWN-OUT-FILE, SYSOUT.                                
021500     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
021600                                                                          
021700     READ DETAIL-IN-FILE INTO DEVICE-DETAIL-REC                           
021800         AT END                                                           
021900         MOVE "N" TO MORE-DETAIL-SW                                       
022000         GO TO 000-EXIT                                                   
022100     END-READ.                                                            
022200     ADD 1 TO RECORDS-READ.                                               
022300 000-EXIT.                                                                
022400     EXIT.                                                                
022500                                                                          
022600** ONE PASS PER DETAIL ROW - A ROW ONLY GOES INTO THE                     
022700** UNKNOWN TABLE WHEN DEVCLSFY COMES BACK WITH A BLANK                    
022800** CATEGORY, MEANING NONE OF THE KEYWORD RULES MATCHED.                   
022900 100-MAINLINE.                                                            
023000     MOVE "100-MAINLINE" TO PARA-NAME.                                    
023100     PERFORM 200-CLASSIFY-RTN THRU 200-EXIT.                              
023200     IF CLS-CATEGORY-OUT = SPACES                                         
023300         PERFORM 250-ADD-TO-UNKNOWN-TABLE THRU 250-EXIT.                  
023400                                                                          
023500     READ DETAIL-IN-FILE INTO DEVICE-DETAIL-REC                           
023600         AT END                                                           
023700         MOVE "N" TO MORE-DETAIL-SW                                       
023800         GO TO 100-EXIT                                                   
023900     END-READ.                                                            
024000     ADD 1 TO RECORDS-READ.                                               
024100 100-EXIT.                                                                
024200     EXIT.                                                                
024300                                                                          
024400****** DEFAULT KEYWORD RULES ONLY - NO OVERRIDE TABLE HERE,               
024500****** SEE THE REMARKS AT THE TOP OF THIS PROGRAM                         
024600 200-CLASSIFY-RTN.                                                        
024700     MOVE "200-CLASSIFY-RTN" TO PARA-NAME.                                
024800     MOVE DD-DEVICE-DESC TO CLS-DEVICE-DESC-IN.                           
024900     MOVE SPACES TO CLS-CATEGORY-OUT.                                     
025000     CALL "DEVCLSFY" USING CLASSIFY-DEVICE-REC, CLSFY-RETURN-CD.          
025100 200-EXIT.                                                                
025200     EXIT.                                                                
025300                                                                          
025400** A BLANK DESCRIPTION IS NOT A REAL UNCLASSIFIED DEVICE - IT             
025500** IS A ROW DEVCLSFY HAD NOTHING TO WORK WITH - SO IT IS                  
025600** DROPPED HERE RATHER THAN CLUTTERING ENGINEERING'S LISTING.             
025700 250-ADD-TO-UNKNOWN-TABLE.                                                
025800     MOVE "250-ADD-TO-UNKNOWN-TABLE" TO PARA-NAME.                        
025900     IF DD-DEVICE-DESC = SPACES                                           
026000         GO TO 250-EXIT.                                                  
026100                                                                          
026200     PERFORM 260-CHECK-LEADING-UPPER THRU 260-EXIT.                       
026300                                                                          
026400** LINEAR SEARCH FOR AN EXISTING MATCH FIRST - IF FOUND, THE              
026500** WHEN LEG JUST FALLS THROUGH WITHOUT ADDING A DUPLICATE.                
026600** ONLY THE AT END LEG (NOT FOUND ANYWHERE IN THE TABLE)                  
026700** ADDS A NEW ENTRY.                                                      
026800     SET UNK-IDX TO 1.                                                    
026900     SEARCH UNKNOWN-ENTRY                                                 
027000         AT END                                                           
027100             ADD 1 TO UNK-COUNT                                           
027200** SAME "RAISE THE OCCURS, DON'T TRUNCATE" POLICY USED                    
027300** THROUGHOUT THIS SYSTEM - PR-1980 RAISED THIS ONCE ALREADY.             
027400             IF UNK-COUNT > 1000                                          
027500                 MOVE "UNKNOWN TABLE FULL - RAISE OCCURS 1000"            
027600                   TO ABEND-REASON                                        
027700                 GO TO 1000-ABEND-RTN                                     
027800             END-IF                                                       
027900             MOVE DD-DEVICE-DESC TO UNK-DEVICE-DESC (UNK-COUNT)           
028000         WHEN UNK-DEVICE-DESC (UNK-IDX) = DD-DEVICE-DESC                  
028100             CONTINUE                                                     
028200     END-SEARCH.                                                          
028300 250-EXIT.                                                                
028400     EXIT.                                                                
028500                                                                          
028600** SAME DIAGNOSTIC NOTE DEVCLSFY LOGS FOR A LEADING DIGIT -               
028700** HERE IT IS A LEADING UPPER-CASE LETTER ON THE UN-                      
028800** NORMALIZED DESCRIPTION, WHICH USUALLY MEANS SOMEONE                    
028900** PASTED A DEVICE CODE INTO THE DESCRIPTION COLUMN INSTEAD               
029000** OF TYPING A DESCRIPTION - CONSOLE NOTE ONLY, DOES NOT                  
029100** KEEP THE ROW OFF THE UNKNOWN LISTING.                                  
029200 260-CHECK-LEADING-UPPER.                                                 
029300     IF CLS-DESC-CHAR (1) IS UPPER-CASE-LETTER                            
029400         DISPLAY "** DEVUNK - DESCRIPTION STARTS WITH AN "                
029500                 "UPPER-CASE LETTER, CHECK FOR A PASTED "                 
029600                 "DEVICE CODE **" UPON CONSOLE                            
029700         DISPLAY DD-DEVICE-DESC UPON CONSOLE.                             
029800 260-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100****** SIMPLE BUBBLE SORT - THE TABLE TOPS OUT AT 1000 ENTRIES            
030200****** SO A FANCIER SORT ISN'T WORTH THE UPKEEP                   100694PV
030300 800-SORT-UNKNOWN-TABLE.                                                  
030400     MOVE "800-SORT-UNKNOWN-TABLE" TO PARA-NAME.                          
030500** NOTHING TO SORT WITH FEWER THAN TWO ENTRIES.                           
030600     IF UNK-COUNT < 2                                                     
030700         GO TO 800-EXIT.                                                  
030800                                                                          
030900** PRIMES THE SWITCH SO THE FIRST PASS ALWAYS RUNS - THE                  
031000** PERFORM'S UNTIL CONDITION IS TESTED BEFORE EVERY PASS,                 
031100** INCLUDING THE FIRST ONE, SO A-SWAP-WAS-MADE MUST ALREADY               
031200** BE TRUE ON ENTRY OR THE LOOP WOULD EXIT WITHOUT SORTING.               
031300     MOVE "Y" TO WS-SWAP-MADE-SW.                                         
031400     PERFORM 810-SORT-ONE-PASS                                            
031500        VARYING WS-PASS-SUB FROM 1 BY 1                                   
031600           UNTIL WS-PASS-SUB > UNK-COUNT                                  
031700              OR NOT A-SWAP-WAS-MADE.                                     
031800 800-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100** ONE BUBBLE PASS - COMPARES EVERY ADJACENT PAIR ONCE.  THE              
032200** PASS RESETS THE SWITCH TO "N" FIRST SO 820-COMPARE-ONE-                
032300** PAIR CAN SET IT BACK TO "Y" ONLY IF A SWAP ACTUALLY                    
032400** HAPPENED THIS PASS - A PASS WITH NO SWAPS MEANS THE TABLE              
032500** IS ALREADY IN ORDER AND THE OUTER PERFORM STOPS.                       
032600 810-SORT-ONE-PASS.                                                       
032700     MOVE "N" TO WS-SWAP-MADE-SW.                                         
032800     PERFORM 820-COMPARE-ONE-PAIR                                         
032900        VARYING WS-COMPARE-SUB FROM 1 BY 1                                
033000           UNTIL WS-COMPARE-SUB > UNK-COUNT - 1.                          
033100                                                                          
033200** COMPARES ONE ADJACENT PAIR AND SWAPS THEM THROUGH THE                  
033300** ONE-ENTRY HOLD AREA IF THEY ARE OUT OF ORDER.                          
033400 820-COMPARE-ONE-PAIR.                                                    
033500     IF UNK-DEVICE-DESC (WS-COMPARE-SUB) >                                
033600        UNK-DEVICE-DESC (WS-COMPARE-SUB + 1)                              
033700         MOVE UNK-DEVICE-DESC (WS-COMPARE-SUB)                            
033800           TO WS-HOLD-ENTRY (1)                                           
033900         MOVE UNK-DEVICE-DESC (WS-COMPARE-SUB + 1)                        
034000           TO UNK-DEVICE-DESC (WS-COMPARE-SUB)                            
034100         MOVE WS-HOLD-ENTRY (1)                                           
034200           TO UNK-DEVICE-DESC (WS-COMPARE-SUB + 1)                        
034300         MOVE "Y" TO WS-SWAP-MADE-SW.                                     
034400                                                                          
034500** ONE WRITE PER TABLE ENTRY, IN THE SORTED ORDER 800-SORT-               
034600** UNKNOWN-TABLE LEFT THE TABLE IN.                                       
034700 850-WRITE-UNKNOWN-FILE.                                                  
034800     MOVE "850-WRITE-UNKNOWN-FILE" TO PARA-NAME.                          
034900     PERFORM 860-WRITE-ONE-UNKNOWN-ROW                                    
035000        VARYING UNK-IDX FROM 1 BY 1                                       
035100           UNTIL UNK-IDX > UNK-COUNT.                                     
035200 850-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500** ONE ENTRY, ONE OUTPUT LINE - NO EDITING NEEDED, THE TABLE              
035600** ENTRY IS ALREADY IN THE OUTPUT FILE'S EXACT LAYOUT.                    
035700 860-WRITE-ONE-UNKNOWN-ROW.                                               
035800     WRITE FD-UNKNOWN-OUT-REC FROM UNK-DEVICE-DESC (UNK-IDX).             
035900     ADD 1 TO RECORDS-WRITTEN.                                            
036000                                                                          
036100** SHARED BY NORMAL END-OF-JOB AND THE ABEND ROUTINE.                     
036200 700-CLOSE-FILES.                                                         
036300     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
036400     CLOSE DETAIL-IN-FILE, UNKNOWN-OUT-FILE, SYSOUT.                      
036500 700-EXIT.                                                                
036600     EXIT.                                                                
036700                                                                          
036800** CLOSES THE FILES AND PUTS RUN COUNTS ON THE CONSOLE - THE              
036900** WRITTEN COUNT HERE IS DISTINCT DESCRIPTIONS, NOT DETAIL                
037000** ROWS READ, SO IT WILL NORMALLY BE SMALLER THAN THE COUNT               
037100** DISPLAYED ABOVE IT.                                                    
037200 900-CLEANUP.                                                             
037300     MOVE "900-CLEANUP" TO PARA-NAME.                                     
037400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
037500     DISPLAY "** RECORDS READ **".                                        
037600     DISPLAY RECORDS-READ.                                                
037700     DISPLAY "** UNKNOWN DESCRIPTIONS WRITTEN **".                        
037800     DISPLAY RECORDS-WRITTEN.                                             
037900     DISPLAY "******** NORMAL END OF JOB DEVUNK ********".                
038000 900-EXIT.                                                                
038100     EXIT.                                                                
038200                                                                          
038300** SAME ABEND PATTERN USED THROUGHOUT THIS SYSTEM.                        
038400 1000-ABEND-RTN.                                                          
038500     WRITE SYSOUT-REC FROM ABEND-REC.                                     
038600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
038700     DISPLAY "*** ABNORMAL END OF JOB-DEVUNK ***" UPON CONSOLE.           
038800     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
