000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  DEVEDIT.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 11/05/84.                                                  
000600 DATE-COMPILED. 11/05/84.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM IS THE DEVICE-COUNT SHEET PROCESSOR FOR           
001300*          THE FLEET BILLING RUN.  IT READS ONE CUSTOMER'S                
001400*          EQUIPMENT SHEET AT A TIME (ROWS ARE GROUPED BY                 
001500*          CUSTOMER, ONE OR MORE ROWS PER CUSTOMER), CLASSIFIES           
001600*          EACH DEVICE DESCRIPTION INTO ONE OF FIVE CATEGORIES,           
001700*          AND WRITES BACK THE SAME ROWS WITH THE FIRST ROW OF            
001800*          EACH CUSTOMER GROUP CARRYING THE FIVE CATEGORY                 
001900*          TOTALS AND A GRAND TOTAL (NEW QTY).                            
002000*                                                                         
002100*          A SHEET NAMED "DE/RE/MAINTENANCE" IS COPIED THROUGH            
002200*          AS-IS - NO CLASSIFYING, NO TOTALS, NO BLANKING.                
002300*                                                                         
002400*          AN OPTIONAL OVERRIDE FILE (DEVICE NAME TO CATEGORY)            
002500*          IS CHECKED BEFORE THE DEFAULT KEYWORD RULES IN                 
002600*          DEVCLSFY.  OVERRIDE ENTRIES WITH AN UNRECOGNIZED               
002700*          CATEGORY CODE ARE DROPPED WHEN THE TABLE IS LOADED.            
002800*                                                                         
002900*          A GROUP'S ROWS ARE BUFFERED IN STORAGE (GROUP-                 
003000*          BUFFER-TABLE) BECAUSE THE FIRST OUTPUT ROW OF A                
003100*          GROUP CANNOT BE WRITTEN UNTIL EVERY ROW OF THAT                
003200*          GROUP HAS BEEN SEEN AND THE FIVE CATEGORY TOTALS               
003300*          ARE FINAL - THIS IS A ONE-PASS PROGRAM, NOT TWO.               
003400*                                                                         
003500******************************************************************        
003600                                                                          
003700         INPUT FILE              -   UT-S-DTLIN   (DETAIL-IN)             
003800                                                                          
003900         OVERRIDE FILE, OPTIONAL -   UT-S-OVRIN   (OVERRIDE-IN)           
004000                                                                          
004100         OUTPUT FILE PRODUCED    -   UT-S-DTLOUT  (DETAIL-OUT)            
004200                                                                          
004300         DUMP FILE               -   SYSOUT                               
004400                                                                          
004500         CALLS                   -   DEVCLSFY, DEVNORM                    
004600                                                                          
004700******************************************************************        
004800*                                                                         
004900*                       C H A N G E   L O G                               
005000*                                                                         
005100* DATE      BY   TICKET     DESCRIPTION                                   
005200* --------  ---  ---------  ---------------------------------             
005300* 11/05/84  JS   INIT       ORIGINAL CODING - CLASSIFY/TOTAL/             
005400* 11/05/84  JS              BLANK LOGIC WAS INLINE HERE.                  
005500* 03/14/86  RH   CR-0099    KEYWORD LOGIC PULLED OUT TO NEW               
005600* 03/14/86  RH              SUBPROGRAM DEVCLSFY FOR REUSE BY              
005700* 03/14/86  RH              THE UNKNOWN-DEVICE LISTING JOB.               
005800* 07/19/87  RH   CR-0140    ADDED OVERRIDE FILE SUPPORT AT                
005900* 07/19/87  RH              OPERATIONS' REQUEST.                          
006000* 04/02/90  JS   TKT-0777   ADDED DE/RE/MAINTENANCE PASSTHROUGH           
006100* 04/02/90  JS              RULE - THAT SHEET WAS GETTING                 
006200* 04/02/90  JS              MISCLASSIFIED AND BLANKED.                    
006300* 09/09/93  PV   CR-0488    OVERRIDE ROWS WITH A BLANK OR BAD             
006400* 09/09/93  PV              CATEGORY NOW SKIPPED AT LOAD TIME             
006500* 09/09/93  PV              INSTEAD OF ABENDING THE STEP.                 
006600* 02/25/98  CL   Y2K-0007   Y2K REVIEW - WS-DATE-6 IS DISPLAY             
006700* 02/25/98  CL              ONLY, NEVER COMPARED. NO CHANGE.              
006800* 08/23/99  CL   Y2K-0007   Y2K REVIEW SIGNED OFF BY QA.                  
006900* 05/30/01  JS   PR-1980    RAISED GROUP BUFFER FROM 200 TO               
007000* 05/30/01  JS              500 ROWS - LARGEST FLEET CUSTOMER             
007100* 05/30/01  JS              NOW RUNS OVER 300 DEVICE LINES.               
007200* 03/11/03  DK   TKT-2318   075-CHECK-APPLICABILITY WAS PASSING           
007300* 03/11/03  DK              THE 20-BYTE DD-SHEET-ID DIRECTLY TO           
007400* 03/11/03  DK              DEVNORM'S 40-BYTE PARAMETER - MOVED           
007500* 03/11/03  DK              IT TO A PADDED 40-BYTE WORK FIELD             
007600* 03/11/03  DK              FIRST SO THE COMPARE IS RELIABLE.             
007700*                                                                         
007800******************************************************************        
007900 ENVIRONMENT DIVISION.                                                    
008000 CONFIGURATION SECTION.                                                   
008100 SOURCE-COMPUTER. IBM-390.                                                
008200 OBJECT-COMPUTER. IBM-390.                                                
008300 SPECIAL-NAMES.                                                           
008400     UPSI-0 ON STATUS IS OVERRIDE-TABLE-PRESENT.                          
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700     SELECT SYSOUT                                                        
008800     ASSIGN TO UT-S-SYSOUT                                                
008900       ORGANIZATION IS SEQUENTIAL.                                        
009000                                                                          
009100     SELECT DETAIL-IN-FILE                                                
009200     ASSIGN TO UT-S-DTLIN                                                 
009300       ACCESS MODE IS SEQUENTIAL                                          
009400       FILE STATUS IS IFCODE.                                             
009500                                                                          
009600     SELECT OVERRIDE-IN-FILE                                              
009700     ASSIGN TO UT-S-OVRIN                                                 
009800       ACCESS MODE IS SEQUENTIAL                                          
009900       FILE STATUS IS OVFCODE.                                            
010000                                                                          
010100     SELECT DETAIL-OUT-FILE                                               
010200     ASSIGN TO UT-S-DTLOUT                                                
010300       ACCESS MODE IS SEQUENTIAL                                          
010400       FILE STATUS IS OFCODE.                                             
010500                                                                          
010600 DATA DIVISION.                                                           
010700 FILE SECTION.                                                            
010800 FD  SYSOUT                                                               
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORD CONTAINS 130 CHARACTERS                                       
011200     BLOCK CONTAINS 0 RECORDS                                             
011300     DATA RECORD IS SYSOUT-REC.                                           
011400 01  SYSOUT-REC  PIC X(130).                                              
011500                                                                          
011600****** ONE ROW PER DEVICE LINE - ROWS ARE GROUPED BY CUSTOMER,            
011700****** BLANK CUSTOMER-CODE MEANS "SAME CUSTOMER AS ROW ABOVE"             
011800 FD  DETAIL-IN-FILE                                                       
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORDS ARE STANDARD                                           
012100     RECORD CONTAINS 100 CHARACTERS                                       
012200     BLOCK CONTAINS 0 RECORDS                                             
012300     DATA RECORD IS FD-DETAIL-IN-REC.                                     
012400 01  FD-DETAIL-IN-REC                     PIC X(100).                     
012500                                                                          
012600****** DEVICE NAME TO CATEGORY OVERRIDES - MAY BE AN EMPTY                
012700****** (DD DUMMY) FILE WHEN NO OVERRIDES APPLY THIS RUN                   
012800 FD  OVERRIDE-IN-FILE                                                     
012900     RECORDING MODE IS F                                                  
013000     LABEL RECORDS ARE STANDARD                                           
013100     RECORD CONTAINS 48 CHARACTERS                                        
013200     BLOCK CONTAINS 0 RECORDS                                             
013300     DATA RECORD IS FD-OVERRIDE-IN-REC.                                   
013400 01  FD-OVERRIDE-IN-REC                   PIC X(48).                      
013500                                                                          
013600****** ENRICHED DETAIL - FIRST ROW OF EACH CUSTOMER GROUP                 
013700****** CARRIES THE CATEGORY TOTALS, THE REST ARE BLANKED                  
013800 FD  DETAIL-OUT-FILE                                                      
013900     RECORDING MODE IS F                                                  
014000     LABEL RECORDS ARE STANDARD                                           
014100     RECORD CONTAINS 130 CHARACTERS                                       
014200     BLOCK CONTAINS 0 RECORDS                                             
014300     DATA RECORD IS FD-DETAIL-OUT-REC.                                    
014400 01  FD-DETAIL-OUT-REC                    PIC X(130).                     
014500                                                                          
014600** QSAM FILES                                                             
014700 WORKING-STORAGE SECTION.                                                 
014800                                                                          
014900** FILE STATUS CODES ARE NOT TESTED ANYWHERE IN THIS PROGRAM              
015000** TODAY - THEY ARE DECLARED SO THE SELECT CLAUSES HAVE A                 
015100** PLACE TO PUT THE CODE IF A STATUS TEST IS EVER ADDED.                  
015200 01  FILE-STATUS-CODES.                                                   
015300     05  IFCODE                  PIC X(2).                                
015400     05  OFCODE                  PIC X(2).                                
015500     05  OVFCODE                 PIC X(2).                                
015600                                                                          
015700** ONE SWITCH PER SEQUENTIAL FILE'S EOF STATE, PLUS THE                   
015800** APPLICABILITY SWITCH SET BY 075-CHECK-APPLICABILITY.                   
015900** MORE-DETAIL-SW DRIVES THE MAIN READ LOOP AND IS TESTED                 
016000** MORE OFTEN THAN ANYTHING ELSE IN THE PROGRAM - CARRIED AS              
016100** A STANDALONE 77-LEVEL ITEM RATHER THAN BURIED IN A GROUP,              
016200** THE SAME WAY PATSRCH CARRIES ITS OWN READ-LOOP SWITCH.                 
016300 77  MORE-DETAIL-SW               PIC X(01) VALUE "Y".                    
016400     88  NO-MORE-DETAIL               VALUE "N".                          
016500                                                                          
016600 01  SWITCHES-AND-FLAGS.                                                  
016700     05  MORE-OVERRIDE-SW        PIC X(01) VALUE "Y".                     
016800         88  NO-MORE-OVERRIDE         VALUE "N".                          
016900     05  SHEET-APPLICABLE-SW     PIC X(01) VALUE "Y".                     
017000         88  SHEET-NOT-APPLICABLE     VALUE "N".                          
017100     05  FILLER                  PIC X(01).                               
017200                                                                          
017300** INBOUND DEVICE DETAIL LAYOUT - SEE THE COPYBOOK BANNER                 
017400** FOR THE CONTINUATION-ROW AND ZERO-QTY CONDITION NAMES.                 
017500 COPY DEVDTL.                                                             
017600                                                                          
017700** OUTBOUND ENRICHED DETAIL LAYOUT - SEE THE COPYBOOK BANNER              
017800** FOR THE CONTINUATION-ROW CONDITION NAME AND THE TOTALS                 
017900** TABLE REDEFINE THAT DEVRPT ALSO COPIES.                                
018000 COPY DEVOUT.                                                             
018100                                                                          
018200** SHARED ABEND-REC LAYOUT AND PARA-NAME/ABEND-REASON FIELDS -            
018300** EVERY PARAGRAPH IN THIS PROGRAM STAMPS PARA-NAME ON ENTRY              
018400** SO A DUMP SHOWS WHERE PROCESSING WAS WHEN IT DIED.                     
018500 COPY ABENDREC.                                                           
018600                                                                          
018700** OVERRIDE TABLE, LOADED ONCE AT START OF RUN FROM                       
018800** OVERRIDE-IN-FILE - SEARCHED BEFORE THE DEFAULT RULES                   
018900 01  OVERRIDE-TABLE-REC.                                                  
019000     05  OVERRIDE-ENTRY OCCURS 200 TIMES INDEXED BY OV-IDX.               
019100         10  OV-DEVICE-DESC      PIC X(40).                               
019200         10  OV-CATEGORY         PIC X(08).                               
019300                                                                          
019400** ONE OVERRIDE-IN-FILE RECORD READ INTO HERE BEFORE BEING                
019500** VALIDATED AND MOVED INTO THE TABLE ABOVE BY SUBSCRIPT.                 
019600 01  OV-INPUT-REC.                                                        
019700     05  OVI-DEVICE-DESC         PIC X(40).                               
019800     05  OVI-CATEGORY            PIC X(08).                               
019900                                                                          
020000** TABLE OF THE FIVE VALID CATEGORY CODES - AN OVERRIDE ROW               
020100** THAT DOESN'T MATCH ONE OF THESE IS DROPPED AT LOAD TIME                
020200 01  VALID-CATEGORY-LIST.                                                 
020300     05  FILLER                  PIC X(08) VALUE "BEAME   ".              
020400     05  FILLER                  PIC X(08) VALUE "BAC-I   ".              
020500     05  FILLER                  PIC X(08) VALUE "I-CAB M ".              
020600     05  FILLER                  PIC X(08) VALUE "I-CAB H ".              
020700     05  FILLER                  PIC X(08) VALUE "I-CAB   ".              
020800 01  VALID-CATEGORY-TABLE REDEFINES VALID-CATEGORY-LIST.                  
020900     05  VALID-CATEGORY-ENTRY    PIC X(08)                                
021000                                 OCCURS 5 TIMES                           
021100                                 INDEXED BY VC-IDX.                       
021200                                                                          
021300** RUN DATE, DISPLAYED ONLY - NEVER COMPARED, SO THE Y2K                  
021400** REVIEW IN THE CHANGE LOG SIGNED IT OFF WITHOUT A FIX.                  
021500** THE -YMD REDEFINE BREAKS IT OUT BY COMPONENT IN CASE A                 
021600** FUTURE REPORT HEADING NEEDS MM/DD/YY FORMATTING.                       
021700 01  WS-DATE-FIELDS.                                                      
021800     05  WS-DATE-6               PIC 9(06).                               
021900 01  WS-DATE-YMD REDEFINES WS-DATE-FIELDS.                                
022000     05  WS-DATE-YY              PIC 9(02).                               
022100     05  WS-DATE-MM              PIC 9(02).                               
022200     05  WS-DATE-DD              PIC 9(02).                               
022300                                                                          
022400** RUNNING TOTALS FOR THE CUSTOMER CURRENTLY IN PROGRESS -                
022500** RESET TO ZERO EVERY TIME THE CUSTOMER CODE CHANGES.  THE               
022600** -TBL REDEFINE LETS 320-WRITE-GROUP SUM THEM WITH A LOOP.               
022700 01  CUST-CATEGORY-TOTALS.                                                
022800     05  CT-ICAB-TOTAL           PIC S9(7) COMP.                          
022900     05  CT-BACI-TOTAL           PIC S9(7) COMP.                          
023000     05  CT-ICABH-TOTAL          PIC S9(7) COMP.                          
023100     05  CT-ICABM-TOTAL          PIC S9(7) COMP.                          
023200     05  CT-BEAME-TOTAL          PIC S9(7) COMP.                          
023300 01  CUST-CATEGORY-TOTALS-TBL REDEFINES CUST-CATEGORY-TOTALS.             
023400     05  CT-TOTAL-ENTRY          PIC S9(7) COMP                           
023500                                 OCCURS 5 TIMES.                          
023600                                                                          
023700** ONE CUSTOMER GROUP HELD HERE UNTIL THE CUSTOMER CODE                   
023800** CHANGES AND THE TOTALS ARE KNOWN, THEN WRITTEN AS A BLOCK              
023900 01  GROUP-BUFFER-TABLE.                                                  
024000     05  GROUP-BUFFER-ENTRY OCCURS 500 TIMES INDEXED BY GB-IDX.           
024100         10  GB-DEVICE-DESC      PIC X(40).                               
024200         10  GB-QTY              PIC 9(05).                               
024300                                                                          
024400** CALLING SEQUENCE PASSED BY REFERENCE TO DEVCLSFY - SAME                
024500** LAYOUT DEVUNK USES FOR THE SAME SUBPROGRAM.                            
024600 01  CLASSIFY-DEVICE-REC.                                                 
024700     05  CLS-DEVICE-DESC-IN      PIC X(40).                               
024800     05  CLS-CATEGORY-OUT        PIC X(08).                               
024900                                                                          
025000 01  WS-WORK-FIELDS.                                                      
025100** HOLDS THE CATEGORY FOR THE ROW CURRENTLY BEING PROCESSED,              
025200** WHETHER IT CAME FROM THE OVERRIDE TABLE OR FROM DEVCLSFY.              
025300     05  DEVICE-CATEGORY-OUT     PIC X(08).                               
025400** DEVNORM'S CALLING SEQUENCE IS FIXED AT 40 BYTES IN, 40 OUT -           
025500** SEE DEVCLSFY.  DD-SHEET-ID IS ONLY 20 BYTES, SO IT IS PADDED           
025600** INTO WS-SHEET-ID-40 BEFORE THE CALL RATHER THAN PASSED                 
025700** DIRECTLY - OTHERWISE DEVNORM READS 20 BYTES OF WHATEVER                
025800** FOLLOWS DD-SHEET-ID IN STORAGE INSTEAD OF GUARANTEED SPACES.           
025900     05  WS-SHEET-ID-40          PIC X(40).                               
026000** DEVNORM'S NORMALIZED OUTPUT - LOWER-CASED, PUNCTUATION                 
026100** SQUEEZED - COMPARED AGAINST A LITERAL LOWER-CASE STRING                
026200** IN 075-CHECK-APPLICABILITY.                                            
026300     05  WS-NORM-SHEET-ID        PIC X(40).                               
026400** DEVCLSFY'S RETURN CODE - NOT CURRENTLY TESTED HERE (ANY                
026500** UNRECOGNIZED DEVICE COMES BACK WITH A BLANK CATEGORY, NOT              
026600** A NON-ZERO RETURN CODE) BUT KEPT ON THE CALLING SEQUENCE               
026700** SO THE PARAMETER LIST MATCHES DEVCLSFY'S LINKAGE SECTION.              
026800     05  CLSFY-RETURN-CD         PIC 9(04) COMP.                          
026900** THE CUSTOMER CODE OF THE ROW JUST READ, AFTER FORWARD-                 
027000** FILLING - COMPARED AGAINST WS-PRIOR-CUSTOMER TO DETECT A               
027100** GROUP BREAK.                                                           
027200     05  WS-CURRENT-CUSTOMER     PIC X(20).                               
027300     05  WS-PRIOR-CUSTOMER       PIC X(20) VALUE SPACES.                  
027400** SUM OF THE FIVE CATEGORY TOTALS FOR THE GROUP JUST                     
027500** FINISHED - GOES OUT AS DO-NEW-QTY ON THE GROUP'S FIRST ROW.            
027600     05  WS-GRAND-TOTAL          PIC S9(7) COMP.                          
027700                                                                          
027800** RUN-TOTAL COUNTERS DISPLAYED AT 900-CLEANUP FOR THE                    
027900** OPERATOR TO CHECK AGAINST THE JOB LOG AND THE JCL'S                    
028000** EXPECTED RECORD COUNTS.                                                
028100 01  COUNTERS-AND-ACCUMULATORS.                                           
028200     05  RECORDS-READ            PIC S9(9) COMP.                          
028300     05  RECORDS-WRITTEN         PIC S9(9) COMP.                          
028400     05  OV-COUNT                PIC 9(03) COMP.                          
028500     05  GB-COUNT                PIC 9(03) COMP.                          
028600     05  WS-QTY-VALUE            PIC 9(05) COMP.                          
028700** SUBSCRIPTS THE -TBL REDEFINE IN 320-WRITE-GROUP/322-SUM-               
028800** ONE-CATEGORY - ONE BYTE IS ENOUGH FOR FIVE CATEGORIES.                 
028900     05  WS-SUM-SUB              PIC 9(01) COMP.                          
029000** COUNTS ROWS WHERE THE EDITED QTY CAME OUT ZERO (EITHER A               
029100** TRUE ZERO QUANTITY OR NON-NUMERIC GARBAGE FORCED TO ZERO               
029200** BY 120-EDIT-QTY) - REPORTED AT CLEANUP SO OPERATIONS CAN               
029300** SPOT A SHEET THAT WAS KEYED BADLY BEFORE BILLING RUNS ON               
029400** BAD TOTALS.                                                            
029500     05  WS-ZERO-QTY-COUNT       PIC 9(05) COMP.                          
029600                                                                          
029700** MAINLINE - HOUSEKEEPING, THEN OPTIONAL OVERRIDE LOAD, THEN             
029800** ONE OF TWO READ LOOPS DEPENDING ON WHETHER THE SHEET IS                
029900** DE/RE/MAINTENANCE (PASSTHROUGH) OR A NORMAL FLEET SHEET.               
030000 PROCEDURE DIVISION.                                                      
030100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
030200                                                                          
030300** THE OVERRIDE FILE IS OPTIONAL - UPSI-0 IS SET ON BY THE                
030400** JCL WHEN OPERATIONS SUPPLIES ONE.  WHEN IT IS OFF THE DD               
030500** IS TYPICALLY A DUMMY AND THIS PERFORM IS SIMPLY SKIPPED.               
030600     IF OVERRIDE-TABLE-PRESENT                                            
030700         PERFORM 050-LOAD-OVERRIDE-TABLE THRU 050-EXIT                    
030800             UNTIL NO-MORE-OVERRIDE                                       
030900     END-IF.                                                              
031000                                                                          
031100** SHEET-APPLICABLE-SW WAS SET BY 075-CHECK-APPLICABILITY IN              
031200** HOUSEKEEPING - A "DE/RE/MAINTENANCE" SHEET GETS THE DUMB               
031300** COPY LOOP, EVERYTHING ELSE GETS THE REAL PROCESSING LOOP.              
031400     IF SHEET-NOT-APPLICABLE                                              
031500         PERFORM 175-COPY-VERBATIM THRU 175-EXIT                          
031600             UNTIL NO-MORE-DETAIL                                         
031700     ELSE                                                                 
031800         PERFORM 100-MAINLINE THRU 100-EXIT                               
031900             UNTIL NO-MORE-DETAIL                                         
032000     END-IF.                                                              
032100                                                                          
032200** 900-CLEANUP FLUSHES WHATEVER GROUP IS STILL SITTING IN                 
032300** THE BUFFER WHEN THE LAST DETAIL RECORD HAS BEEN READ -                 
032400** THE LAST CUSTOMER ON A SHEET NEVER GETS A CODE CHANGE TO               
032500** TRIGGER 320-WRITE-GROUP THE NORMAL WAY.                                
032600     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
032700     MOVE ZERO TO RETURN-CODE.                                            
032800     GOBACK.                                                              
032900                                                                          
033000** OPENS ALL FOUR FILES, PRIMES COUNTERS AND SWITCHES, AND                
033100** READS THE FIRST DETAIL ROW SO 100-MAINLINE / 175-COPY-                 
033200** VERBATIM CAN BOTH START FROM "A ROW IS ALREADY IN HAND"                
033300** INSTEAD OF EACH NEEDING ITS OWN PRIMING READ.                          
033400 000-HOUSEKEEPING.                                                        
033500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
033600     DISPLAY "******** BEGIN JOB DEVEDIT ********".                       
033700** RUN DATE FOR THE DISPLAY LINES ONLY - SEE THE REMARK ON                
033800** WS-DATE-FIELDS ABOVE.                                                  
033900     ACCEPT WS-DATE-6 FROM DATE.                                          
034000** OVERRIDE-IN-FILE IS OPENED UNCONDITIONALLY EVEN WHEN                   
034100** UPSI-0 IS OFF - THE JCL SUPPLIES A DD DUMMY IN THAT CASE               
034200** SO THE OPEN ITSELF NEVER FAILS.                                        
034300     OPEN INPUT DETAIL-IN-FILE, OVERRIDE-IN-FILE.                         
034400     OPEN OUTPUT DETAIL-OUT-FILE, SYSOUT.                                 
034500                                                                          
034600** ZEROES ALL COUNTERS/ACCUMULATORS IN ONE STATEMENT RATHER               
034700** THAN A MOVE ZERO PER FIELD - THE GROUP HAS GROWN SEVERAL               
034800** TIMES SINCE THIS PROGRAM WAS FIRST WRITTEN.                            
034900     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
035000     MOVE SPACES TO WS-PRIOR-CUSTOMER.                                    
035100                                                                          
035200     READ DETAIL-IN-FILE INTO DEVICE-DETAIL-REC                           
035300         AT END                                                           
035400         MOVE "N" TO MORE-DETAIL-SW                                       
035500         GO TO 000-EXIT                                                   
035600     END-READ.                                                            
035700     ADD 1 TO RECORDS-READ.                                               
035800** APPLICABILITY IS CHECKED OFF THE FIRST ROW'S SHEET-ID                  
035900** ONLY - EVERY ROW ON A GIVEN SHEET CARRIES THE SAME ID,                 
036000** SO THERE IS NO NEED TO RECHECK IT ROW BY ROW.                          
036100     PERFORM 075-CHECK-APPLICABILITY THRU 075-EXIT.                       
036200 000-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500** LOADS ONE OVERRIDE ROW PER CALL - PERFORMED IN A LOOP                  
036600** FROM THE MAINLINE UNTIL OVERRIDE-IN-FILE HITS EOF.  A                  
036700** ROW WHOSE CATEGORY ISN'T ONE OF THE FIVE VALID CODES IS                
036800** SILENTLY DROPPED RATHER THAN ABENDING THE WHOLE STEP -                 
036900** SEE CR-0488 BELOW, THAT WAS A HARD LESSON.                             
037000 050-LOAD-OVERRIDE-TABLE.                                                 
037100     MOVE "050-LOAD-OVERRIDE-TABLE" TO PARA-NAME.                         
037200     READ OVERRIDE-IN-FILE INTO OV-INPUT-REC                              
037300         AT END                                                           
037400         MOVE "N" TO MORE-OVERRIDE-SW                                     
037500         GO TO 050-EXIT                                                   
037600     END-READ.                                                            
037700                                                                          
037800     SET VC-IDX TO 1.                                                     
037900     SEARCH VALID-CATEGORY-ENTRY                                          
038000         AT END                                                           
038100*** CR-0488 - UNRECOGNIZED CATEGORY, DROP THE ROW                 090993PV
038200             CONTINUE                                                     
038300         WHEN VALID-CATEGORY-ENTRY (VC-IDX) = OVI-CATEGORY                
038400             ADD 1 TO OV-COUNT                                            
038500** OCCURS 200 IS A HARD CEILING - RAISE IT (AND THE OCCURS                
038600** ON GROUP-BUFFER-TABLE IF NEEDED) RATHER THAN CHANGE THIS               
038700** ABEND INTO A SILENT TRUNCATION.                                        
038800             IF OV-COUNT > 200                                            
038900                 MOVE "OVERRIDE TABLE FULL - RAISE OCCURS 200"            
039000                   TO ABEND-REASON                                        
039100                 GO TO 1000-ABEND-RTN                                     
039200             END-IF                                                       
039300             MOVE OVI-DEVICE-DESC TO OV-DEVICE-DESC (OV-COUNT)            
039400             MOVE OVI-CATEGORY    TO OV-CATEGORY (OV-COUNT)               
039500     END-SEARCH.                                                          
039600 050-EXIT.                                                                
039700     EXIT.                                                                
039800                                                                          
039900** TKT-2318 - DD-SHEET-ID IS ONLY 20 BYTES BUT DEVNORM'S                  
040000** LINKAGE ITEM IS 40 - SO THE FIELD IS PADDED INTO A                     
040100** DEDICATED 40-BYTE WORK AREA BEFORE THE CALL RATHER THAN                
040200** PASSED AS-IS.  DO NOT "SIMPLIFY" THIS BACK TO A DIRECT                 
040300** CALL USING DD-SHEET-ID - THE COMPARE BELOW WOULD THEN                  
040400** DEPEND ON WHATEVER HAPPENS TO FOLLOW DD-SHEET-ID IN                    
040500** STORAGE.                                                               
040600 075-CHECK-APPLICABILITY.                                                 
040700     MOVE "075-CHECK-APPLICABILITY" TO PARA-NAME.                         
040800     MOVE SPACES        TO WS-SHEET-ID-40.                                
040900     MOVE DD-SHEET-ID   TO WS-SHEET-ID-40.                                
041000     CALL "DEVNORM" USING WS-SHEET-ID-40, WS-NORM-SHEET-ID.               
041100     IF WS-NORM-SHEET-ID = "de/re/maintenance"                            
041200         MOVE "N" TO SHEET-APPLICABLE-SW.                                 
041300 075-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600** ONE PASS PER DETAIL ROW.  ORDER MATTERS - THE CUSTOMER                 
041700** CODE MUST BE FORWARD-FILLED AND THE OLD GROUP FLUSHED                  
041800** BEFORE THE NEW ROW IS CLASSIFIED, OTHERWISE THE FIRST                  
041900** ROW OF A NEW CUSTOMER WOULD BE ADDED TO THE OLD                        
042000** CUSTOMER'S RUNNING TOTALS.                                             
042100 100-MAINLINE.                                                            
042200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
042300     PERFORM 150-FORWARD-FILL-CUSTOMER THRU 150-EXIT.                     
042400                                                                          
042500** CUSTOMER CODE CHANGED - THE PRIOR GROUP (IF ANY ROWS WERE              
042600** BUFFERED FOR IT) IS WRITTEN OUT NOW, BEFORE THE RUNNING                
042700** TOTALS AND BUFFER ARE RESET FOR THE NEW CUSTOMER.                      
042800     IF WS-CURRENT-CUSTOMER NOT = WS-PRIOR-CUSTOMER                       
042900         IF GB-COUNT > 0                                                  
043000             PERFORM 320-WRITE-GROUP THRU 320-EXIT                        
043100         END-IF                                                           
043200         PERFORM 310-START-NEW-GROUP THRU 310-EXIT                        
043300     END-IF.                                                              
043400                                                                          
043500     PERFORM 120-EDIT-QTY THRU 120-EXIT.                                  
043600     PERFORM 200-CLASSIFY-RTN THRU 200-EXIT.                              
043700     PERFORM 250-ADD-TO-CATEGORY-TOTAL THRU 250-EXIT.                     
043800     PERFORM 280-BUFFER-ROW THRU 280-EXIT.                                
043900                                                                          
044000     READ DETAIL-IN-FILE INTO DEVICE-DETAIL-REC                           
044100         AT END                                                           
044200         MOVE "N" TO MORE-DETAIL-SW                                       
044300         GO TO 100-EXIT                                                   
044400     END-READ.                                                            
044500     ADD 1 TO RECORDS-READ.                                               
044600 100-EXIT.                                                                
044700     EXIT.                                                                
044800                                                                          
044900** HAND-KEYED SHEETS SOMETIMES CARRY NON-NUMERIC GARBAGE IN               
045000** THE QTY COLUMN (STRAY LETTERS, A STRAY DASH) - TREATED AS              
045100** ZERO RATHER THAN REJECTING THE ROW OR ABENDING THE STEP.               
045200 120-EDIT-QTY.                                                            
045300     MOVE "120-EDIT-QTY" TO PARA-NAME.                                    
045400     IF DD-QTY-X IS NUMERIC                                               
045500         MOVE DD-QTY-9 TO WS-QTY-VALUE                                    
045600** DD-QTY-IS-ZERO IS TESTED WHILE DD-QTY-9 STILL HOLDS THE                
045700** RAW INPUT VALUE - A TRUE ZERO QUANTITY IS COUNTED HERE                 
045800** SEPARATELY FROM NON-NUMERIC GARBAGE BELOW, WHICH IS                    
045900** COUNTED WHEN IT IS FORCED TO ZERO INSTEAD.                             
046000         IF DD-QTY-IS-ZERO                                                
046100             ADD 1 TO WS-ZERO-QTY-COUNT                                   
046200         END-IF                                                           
046300     ELSE                                                                 
046400         MOVE ZERO TO WS-QTY-VALUE                                        
046500         ADD 1 TO WS-ZERO-QTY-COUNT.                                      
046600 120-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900** A CONTINUATION ROW (BLANK DD-CUSTOMER-CODE) MEANS "SAME                
047000** CUSTOMER AS THE ROW ABOVE" - WS-CURRENT-CUSTOMER IS LEFT               
047100** UNCHANGED SO THE REST OF THE MAINLINE KEEPS TREATING IT                
047200** AS PART OF THE SAME GROUP.                                             
047300 150-FORWARD-FILL-CUSTOMER.                                               
047400     MOVE "150-FORWARD-FILL-CUSTOMER" TO PARA-NAME.                       
047500     IF NOT DD-CONTINUATION-ROW                                           
047600         MOVE DD-CUSTOMER-CODE TO WS-CURRENT-CUSTOMER.                    
047700 150-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000****** DE/RE/MAINTENANCE SHEET - COPY EVERY ROW AS-IS, NO                 
048100****** CLASSIFYING, NO TOTALS, NO CUSTOMER-CODE BLANK             040290JS
048200** THIS PARAGRAPH DOES ITS OWN READ AT THE BOTTOM, THE SAME               
048300** WAY 100-MAINLINE DOES, SO THE TWO LOOPS IN THE MAINLINE                
048400** PARAGRAPH ABOVE ARE STRUCTURALLY IDENTICAL SHAPES.                     
048500 175-COPY-VERBATIM.                                                       
048600     MOVE "175-COPY-VERBATIM" TO PARA-NAME.                               
048700     MOVE SPACES TO DEVICE-OUTPUT-REC.                                    
048800     MOVE DD-CUSTOMER-CODE TO DO-CUSTOMER-CODE.                           
048900     MOVE DD-DEVICE-DESC  TO DO-DEVICE-DESC.                              
049000     IF DD-QTY-X IS NUMERIC                                               
049100         MOVE DD-QTY-9 TO DO-QTY                                          
049200     ELSE                                                                 
049300         MOVE ZERO TO DO-QTY.                                             
049400     WRITE FD-DETAIL-OUT-REC FROM DEVICE-OUTPUT-REC.                      
049500     ADD 1 TO RECORDS-WRITTEN.                                            
049600                                                                          
049700     READ DETAIL-IN-FILE INTO DEVICE-DETAIL-REC                           
049800         AT END                                                           
049900         MOVE "N" TO MORE-DETAIL-SW                                       
050000         GO TO 175-EXIT                                                   
050100     END-READ.                                                            
050200     ADD 1 TO RECORDS-READ.                                               
050300 175-EXIT.                                                                
050400     EXIT.                                                                
050500                                                                          
050600****** OVERRIDE TABLE FIRST, DEFAULT RULES SECOND                 071987RH
050700****** SEE SPEC MEMO FROM FLEET BILLING, CR-0140                          
050800** THE OVERRIDE SEARCH IS AN EXACT MATCH ON THE UN-                       
050900** NORMALIZED DD-DEVICE-DESC - OPERATIONS KEYS THE OVERRIDE               
051000** FILE TO MATCH THE SHEET TEXT EXACTLY, SO NO DEVNORM CALL               
051100** IS NEEDED HERE THE WAY DEVCLSFY NEEDS ONE FOR ITS                      
051200** SUBSTRING KEYWORD RULES.                                               
051300 200-CLASSIFY-RTN.                                                        
051400     MOVE "200-CLASSIFY-RTN" TO PARA-NAME.                                
051500     MOVE SPACES TO DEVICE-CATEGORY-OUT.                                  
051600                                                                          
051700** SKIPPED ENTIRELY WHEN NO OVERRIDES WERE LOADED - AVOIDS A              
051800** SEARCH OF AN EMPTY TABLE ON EVERY SINGLE DETAIL ROW.                   
051900     IF OV-COUNT > 0                                                      
052000         SET OV-IDX TO 1                                                  
052100         SEARCH OVERRIDE-ENTRY                                            
052200             AT END                                                       
052300** NOT FOUND IN THE OVERRIDE TABLE - LEAVE DEVICE-CATEGORY-               
052400** OUT BLANK SO THE FALL-THROUGH BELOW CALLS DEVCLSFY.                    
052500                 CONTINUE                                                 
052600             WHEN OV-DEVICE-DESC (OV-IDX) = DD-DEVICE-DESC                
052700                 MOVE OV-CATEGORY (OV-IDX) TO DEVICE-CATEGORY-OUT         
052800         END-SEARCH                                                       
052900     END-IF.                                                              
053000                                                                          
053100** NO OVERRIDE HIT - FALL THROUGH TO THE DEFAULT KEYWORD                  
053200** RULES IN DEVCLSFY, THE SAME SUBPROGRAM DEVUNK CALLS FOR                
053300** THE UNKNOWN-DEVICE LISTING.                                            
053400     IF DEVICE-CATEGORY-OUT = SPACES                                      
053500         MOVE DD-DEVICE-DESC TO CLS-DEVICE-DESC-IN                        
053600         MOVE SPACES TO CLS-CATEGORY-OUT                                  
053700         CALL "DEVCLSFY" USING CLASSIFY-DEVICE-REC,                       
053800                                CLSFY-RETURN-CD                           
053900         MOVE CLS-CATEGORY-OUT TO DEVICE-CATEGORY-OUT.                    
054000 200-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300** ADDS THIS ROW'S EDITED QTY TO WHICHEVER RUNNING TOTAL                  
054400** MATCHES THE CLASSIFIED CATEGORY.  THE ELSE-IF CHAIN                    
054500** DELIBERATELY MIRRORS DEVCLSFY'S IF/ELSE PRIORITY CHAIN -               
054600** SAME FIVE CODES, SAME ORDER, EASIER TO EYEBALL AGAINST                 
054700** EACH OTHER WHEN THE CATEGORY LIST CHANGES.                             
054800 250-ADD-TO-CATEGORY-TOTAL.                                               
054900     MOVE "250-ADD-TO-CATEGORY-TOTAL" TO PARA-NAME.                       
055000     IF DEVICE-CATEGORY-OUT = "I-CAB   "                                  
055100         ADD WS-QTY-VALUE TO CT-ICAB-TOTAL                                
055200     ELSE IF DEVICE-CATEGORY-OUT = "BAC-I   "                             
055300         ADD WS-QTY-VALUE TO CT-BACI-TOTAL                                
055400     ELSE IF DEVICE-CATEGORY-OUT = "I-CAB H "                             
055500         ADD WS-QTY-VALUE TO CT-ICABH-TOTAL                               
055600     ELSE IF DEVICE-CATEGORY-OUT = "I-CAB M "                             
055700         ADD WS-QTY-VALUE TO CT-ICABM-TOTAL                               
055800     ELSE IF DEVICE-CATEGORY-OUT = "BEAME   "                             
055900         ADD WS-QTY-VALUE TO CT-BEAME-TOTAL.                              
056000*** UNKNOWN DEVICE - QTY DOES NOT COUNT TOWARD ANY TOTAL                  
056100 250-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                          
056400** HOLDS THIS ROW IN GROUP-BUFFER-TABLE UNTIL THE CUSTOMER                
056500** CODE CHANGES AND 320-WRITE-GROUP CAN WRITE THE WHOLE                   
056600** GROUP AS A BLOCK WITH THE TOTALS KNOWN ON ROW ONE.                     
056700 280-BUFFER-ROW.                                                          
056800     MOVE "280-BUFFER-ROW" TO PARA-NAME.                                  
056900     ADD 1 TO GB-COUNT.                                                   
057000** SAME "RAISE THE OCCURS, DON'T TRUNCATE" POLICY AS THE                  
057100** OVERRIDE TABLE ABOVE - PR-1980 RAISED THIS ONCE ALREADY.               
057200     IF GB-COUNT > 500                                                    
057300         MOVE "GROUP BUFFER FULL - RAISE OCCURS 500"                      
057400           TO ABEND-REASON                                                
057500         GO TO 1000-ABEND-RTN.                                            
057600     MOVE DD-DEVICE-DESC TO GB-DEVICE-DESC (GB-COUNT).                    
057700     MOVE WS-QTY-VALUE   TO GB-QTY (GB-COUNT).                            
057800 280-EXIT.                                                                
057900     EXIT.                                                                
058000                                                                          
058100** RESETS EVERYTHING THAT IS SCOPED TO ONE CUSTOMER GROUP -               
058200** CALLED RIGHT AFTER THE OLD GROUP HAS BEEN WRITTEN (OR ON               
058300** THE VERY FIRST ROW OF THE SHEET, WHERE THERE IS NOTHING                
058400** TO WRITE YET).                                                         
058500 310-START-NEW-GROUP.                                                     
058600     MOVE "310-START-NEW-GROUP" TO PARA-NAME.                             
058700** WS-PRIOR-CUSTOMER NOW BECOMES THE NEW CUSTOMER'S CODE, SO              
058800** THE NEXT ROW OF THE SAME CUSTOMER IS RECOGNIZED AS "SAME               
058900** GROUP" ON THE NEXT PASS THROUGH 100-MAINLINE.                          
059000     MOVE WS-CURRENT-CUSTOMER TO WS-PRIOR-CUSTOMER.                       
059100     MOVE ZERO TO GB-COUNT.                                               
059200     INITIALIZE CUST-CATEGORY-TOTALS.                                     
059300 310-EXIT.                                                                
059400     EXIT.                                                                
059500                                                                          
059600****** FIRST ROW OF THE GROUP CARRIES THE CUSTOMER CODE AND               
059700****** THE SIX TOTAL FIELDS; EVERY OTHER ROW IS BLANK THERE               
059800** CALLED BOTH FROM 100-MAINLINE (ON A CUSTOMER-CODE CHANGE)              
059900** AND FROM 900-CLEANUP (FOR THE LAST GROUP ON THE SHEET) -               
060000** DO NOT DUPLICATE THIS LOGIC AT EITHER CALL SITE.                       
060100 320-WRITE-GROUP.                                                         
060200     MOVE "320-WRITE-GROUP" TO PARA-NAME.                                 
060300     MOVE ZERO TO WS-GRAND-TOTAL.                                         
060400** SUMS THE FIVE CATEGORY TOTALS INTO THE GRAND TOTAL (NEW                
060500** QTY) BY WALKING THE -TBL REDEFINE INSTEAD OF FIVE                      
060600** SEPARATE ADD STATEMENTS.                                               
060700     PERFORM 322-SUM-ONE-CATEGORY                                         
060800        VARYING WS-SUM-SUB FROM 1 BY 1                                    
060900           UNTIL WS-SUM-SUB > 5.                                          
061000                                                                          
061100** WRITES EVERY BUFFERED ROW OF THE GROUP - ONLY THE FIRST                
061200** ONE (GB-IDX = 1) GETS THE CUSTOMER CODE AND TOTALS.                    
061300     PERFORM 324-WRITE-ONE-BUFFERED-ROW                                   
061400        VARYING GB-IDX FROM 1 BY 1                                        
061500           UNTIL GB-IDX > GB-COUNT.                                       
061600 320-EXIT.                                                                
061700     EXIT.                                                                
061800                                                                          
061900** ONE ADD PER CATEGORY SUBSCRIPT - PULLED OUT OF 320-WRITE-              
062000** GROUP SO THE SUMMING LOOP IS A PERFORM OF A PARAGRAPH,                 
062100** NOT AN INLINE LOOP BODY.                                               
062200 322-SUM-ONE-CATEGORY.                                                    
062300     ADD CT-TOTAL-ENTRY (WS-SUM-SUB) TO WS-GRAND-TOTAL.                   
062400                                                                          
062500** WRITES ONE BUFFERED ROW.  DEVICE-DESC AND QTY GO OUT ON                
062600** EVERY ROW; THE CUSTOMER CODE AND SIX TOTAL FIELDS ONLY GO              
062700** OUT WHEN THIS IS THE GROUP'S FIRST ROW - EVERY OTHER ROW               
062800** IS LEFT BLANK THERE BY THE INITIAL MOVE SPACES ABOVE.                  
062900 324-WRITE-ONE-BUFFERED-ROW.                                              
063000     MOVE SPACES TO DEVICE-OUTPUT-REC.                                    
063100     MOVE GB-DEVICE-DESC (GB-IDX) TO DO-DEVICE-DESC.                      
063200     MOVE GB-QTY (GB-IDX)         TO DO-QTY.                              
063300     IF GB-IDX = 1                                                        
063400         MOVE WS-PRIOR-CUSTOMER TO DO-CUSTOMER-CODE                       
063500         MOVE WS-GRAND-TOTAL    TO DO-NEW-QTY                             
063600         MOVE CT-ICAB-TOTAL     TO DO-ICAB-TOTAL                          
063700         MOVE CT-BACI-TOTAL     TO DO-BACI-TOTAL                          
063800         MOVE CT-ICABH-TOTAL    TO DO-ICABH-TOTAL                         
063900         MOVE CT-ICABM-TOTAL    TO DO-ICABM-TOTAL                         
064000         MOVE CT-BEAME-TOTAL    TO DO-BEAME-TOTAL.                        
064100     WRITE FD-DETAIL-OUT-REC FROM DEVICE-OUTPUT-REC.                      
064200     ADD 1 TO RECORDS-WRITTEN.                                            
064300                                                                          
064400** SINGLE CLOSE PARAGRAPH SHARED BY NORMAL END-OF-JOB AND                 
064500** THE ABEND ROUTINE, SO EVERY EXIT PATH CLOSES ALL FOUR                  
064600** FILES THE SAME WAY.                                                    
064700 700-CLOSE-FILES.                                                         
064800     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
064900     CLOSE DETAIL-IN-FILE, OVERRIDE-IN-FILE,                              
065000           DETAIL-OUT-FILE, SYSOUT.                                       
065100 700-EXIT.                                                                
065200     EXIT.                                                                
065300                                                                          
065400** FLUSHES THE FINAL GROUP (IF ANY ROWS ARE STILL BUFFERED),              
065500** CLOSES THE FILES, AND PUTS RUN COUNTS ON THE CONSOLE FOR               
065600** THE OPERATOR TO CHECK AGAINST THE JOB LOG.                             
065700 900-CLEANUP.                                                             
065800     MOVE "900-CLEANUP" TO PARA-NAME.                                     
065900     IF GB-COUNT > 0                                                      
066000         PERFORM 320-WRITE-GROUP THRU 320-EXIT.                           
066100                                                                          
066200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
066300                                                                          
066400     DISPLAY "** RECORDS READ **".                                        
066500     DISPLAY RECORDS-READ.                                                
066600     DISPLAY "** RECORDS WRITTEN **".                                     
066700     DISPLAY RECORDS-WRITTEN.                                             
066800     DISPLAY "** ZERO-QTY ROWS **".                                       
066900     DISPLAY WS-ZERO-QTY-COUNT.                                           
067000     DISPLAY "******** NORMAL END OF JOB DEVEDIT ********".               
067100 900-EXIT.                                                                
067200     EXIT.                                                                
067300                                                                          
067400** WRITES THE ABEND-REC TO SYSOUT SO THE OPERATOR CAN SEE                 
067500** WHICH PARAGRAPH AND REASON CAUSED THE ABEND, THEN FORCES               
067600** A DIVIDE-BY-ZERO SO THE STEP CONDITION CODE COMES BACK                 
067700** NON-ZERO AND THE JOB STREAM STOPS.                                     
067800 1000-ABEND-RTN.                                                          
067900     WRITE SYSOUT-REC FROM ABEND-REC.                                     
068000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
068100     DISPLAY "*** ABNORMAL END OF JOB-DEVEDIT ***" UPON CONSOLE.          
068200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
