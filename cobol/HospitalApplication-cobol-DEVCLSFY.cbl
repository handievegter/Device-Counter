000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  DEVCLSFY.                                                   
000300 AUTHOR. R. HARTLEY.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/14/86.                                                  
000600 DATE-COMPILED. 03/14/86.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS SUBPROGRAM ASSIGNS ONE OF THE FIVE DEVICE-COUNT           
001300*          CATEGORIES (BEAME, BAC-I, I-CAB M, I-CAB H, I-CAB) TO          
001400*          A DEVICE DESCRIPTION, BY KEYWORD, IN THE PRIORITY              
001500*          ORDER FLEET BILLING SIGNED OFF ON.  RETURNS SPACES             
001600*          WHEN NO RULE FIRES.                                            
001700*                                                                         
001800*          CALLED BY DEVEDIT AFTER THE OVERRIDE TABLE COMES UP            
001900*          EMPTY, AND BY DEVUNK WHEN IT BUILDS THE UNKNOWN                
002000*          DEVICE EXCEPTION LISTING (OVERRIDES DO NOT APPLY TO            
002100*          THAT LISTING - SEE THE DEVUNK REMARKS).                        
002200*                                                                         
002300******************************************************************        
002400                                                                          
002500         CALLING PROGRAM(S)      -   DEVEDIT, DEVUNK                      
002600         CALLS                   -   DEVNORM                              
002700                                                                          
002800******************************************************************        
002900*                                                                         
003000*                       C H A N G E   L O G                               
003100*                                                                         
003200* DATE      BY   TICKET     DESCRIPTION                                   
003300* --------  ---  ---------  ---------------------------------             
003400* 03/14/86  RH   INIT       ORIGINAL CODING - BEAME, BACI,                
003500* 03/14/86  RH              ICAB RULES ONLY.                              
003600* 06/02/87  RH   CR-0102    ADDED I-CAB H / I-CAB M SPLIT AT              
003700* 06/02/87  RH              THE REQUEST OF FLEET BILLING.                 
003800* 01/17/90  JS   TKT-0801   ADDED "BLAME" MISSPELLING - THIRD             
003900* 01/17/90  JS              PARTY SHEETS KEEP USING IT.                   
004000* 08/25/92  DK   TKT-1055   ADDED "BAI03" ALTERNATE BAC-I CODE.           
004100* 02/03/95  PV   CR-0501    "COMBO" RULE ADDED AHEAD OF ICAB;             
004200* 02/03/95  PV              KEPT THE NOT-BACI GUARD EVEN THOUGH           
004300* 02/03/95  PV              RULE 2 ALREADY CATCHES BACI FIRST.            
004400* 02/18/98  CL   Y2K-0007   Y2K REVIEW - PROGRAM CARRIES NO DATE          
004500* 02/18/98  CL              FIELDS, NO CHANGE REQUIRED.                   
004600* 08/23/99  CL   Y2K-0007   Y2K REVIEW SIGNED OFF BY QA.                  
004700* 06/14/02  JS   PR-2201    REBUILT KEYWORD TABLE FOR BEAME/              
004800* 06/14/02  JS              BLAME - WAS TWO SEPARATE IF TESTS.            
004900* 11/19/02  JS   TKT-2240   ADDED CONSOLE NOTE WHEN AN UNKNOWN            
005000* 11/19/02  JS              DESCRIPTION STARTS WITH A DIGIT -             
005100* 11/19/02  JS              PER OPS DESK REQUEST.                         
005200*                                                                         
005300******************************************************************        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-390.                                                
005700 OBJECT-COMPUTER. IBM-390.                                                
005800 SPECIAL-NAMES.                                                           
005900     CLASS UPPER-CASE-LETTER IS "A" THRU "Z".                             
006000                                                                          
006100 DATA DIVISION.                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300                                                                          
006400 01  MISC-FIELDS.                                                         
006500     05  WS-NORMALIZED-DESC      PIC X(40).                               
006600     05  WS-KW-SUB               PIC 9(02) COMP.                          
006700     05  FILLER                  PIC X(01).                               
006800                                                                          
006900** INSPECT ... TALLYING ACCUMULATOR, RESET TO ZERO AHEAD OF               
007000** EVERY KEYWORD TEST BELOW - STANDALONE, NOT PART OF ANY                 
007100** GROUP, SO IT IS CARRIED AS A 77-LEVEL THE WAY THE SHOP                 
007200** CARRIES ITS OTHER SCRATCH COUNTERS AND SWITCHES.                       
007300 77  WS-TALLY-CT                 PIC 9(03) COMP.                          
007400                                                                          
007500** BEAME/BLAME ARE BOTH FIVE CHARACTERS - ONE TABLE, ONE LOOP             
007600 01  BEAME-KEYWORD-LIST.                                                  
007700     05  FILLER                  PIC X(05) VALUE "beame".                 
007800     05  FILLER                  PIC X(05) VALUE "blame".                 
007900 01  BEAME-KEYWORD-TABLE REDEFINES BEAME-KEYWORD-LIST.                    
008000     05  BEAME-KEYWORD-ENTRY     PIC X(05) OCCURS 2 TIMES.                
008100                                                                          
008200** OUTPUT CATEGORY CODES, TABLE-DRIVEN SO A NEW CATEGORY IS ONE           
008300** MORE FILLER LINE INSTEAD OF ANOTHER HARD-CODED MOVE                    
008400 01  CATEGORY-NAME-LIST.                                                  
008500     05  FILLER                  PIC X(08) VALUE "BEAME   ".              
008600     05  FILLER                  PIC X(08) VALUE "BAC-I   ".              
008700     05  FILLER                  PIC X(08) VALUE "I-CAB M ".              
008800     05  FILLER                  PIC X(08) VALUE "I-CAB H ".              
008900     05  FILLER                  PIC X(08) VALUE "I-CAB   ".              
009000 01  CATEGORY-NAME-TABLE REDEFINES CATEGORY-NAME-LIST.                    
009100     05  CATEGORY-NAME-ENTRY     PIC X(08) OCCURS 5 TIMES.                
009200                                                                          
009300** SUBSCRIPTS INTO CATEGORY-NAME-TABLE - NOT AN INDEX, THE                
009400** VALUES ARE USED IN MOVE STATEMENTS BY MORE THAN ONE PARA               
009500 01  CATEGORY-SUBSCRIPTS.                                                 
009600     05  CAT-BEAME               PIC 9(01) VALUE 1.                       
009700     05  CAT-BACI                PIC 9(01) VALUE 2.                       
009800     05  CAT-ICABM               PIC 9(01) VALUE 3.                       
009900     05  CAT-ICABH               PIC 9(01) VALUE 4.                       
010000     05  CAT-ICAB                PIC 9(01) VALUE 5.                       
010100                                                                          
010200** LETS 700-CHECK-LEADING-DIGIT LOOK AT THE FIRST CHARACTER               
010300** WITHOUT A REFERENCE-MODIFIED SUBSTRING                                 
010400 01  WS-NORMALIZED-DESC-CHARS REDEFINES WS-NORMALIZED-DESC.               
010500     05  WS-NORM-CHAR            PIC X(01) OCCURS 40 TIMES.               
010600                                                                          
010700 LINKAGE SECTION.                                                         
010800 01  CLASSIFY-DEVICE-REC.                                                 
010900     05  CLS-DEVICE-DESC-IN      PIC X(40).                               
011000     05  CLS-CATEGORY-OUT        PIC X(08).                               
011100 01  RETURN-CD                   PIC 9(04) COMP.                          
011200                                                                          
011300** MAINLINE - NORMALIZE THE DESCRIPTION ONCE VIA DEVNORM,                 
011400** THEN RUN IT THROUGH THE SIX RULES IN STRICT PRIORITY                   
011500** ORDER, STOPPING AS SOON AS ONE OF THEM SETS A CATEGORY.                
011600 PROCEDURE DIVISION USING CLASSIFY-DEVICE-REC, RETURN-CD.                 
011700     MOVE SPACES          TO CLS-CATEGORY-OUT.                            
011800     MOVE ZERO            TO RETURN-CD.                                   
011900                                                                          
012000** BLANK IN, BLANK OUT - NOTHING TO NORMALIZE OR CLASSIFY.                
012100     IF CLS-DEVICE-DESC-IN = SPACES                                       
012200         GOBACK.                                                          
012300                                                                          
012400     CALL "DEVNORM" USING CLS-DEVICE-DESC-IN,                             
012500                           WS-NORMALIZED-DESC.                            
012600                                                                          
012700** DEVNORM CAN ITSELF COME BACK BLANK (E.G. THE INPUT WAS                 
012800** ALL PUNCTUATION) - TREATED THE SAME AS A BLANK INPUT.                  
012900     IF WS-NORMALIZED-DESC = SPACES                                       
013000         GOBACK.                                                          
013100                                                                          
013200** EACH IF BELOW ONLY RUNS THE NEXT RULE IF NO PRIOR RULE                 
013300** HAS ALREADY SET A CATEGORY - THIS IS THE PRIORITY ORDER                
013400** FLEET BILLING SIGNED OFF ON, DO NOT REORDER WITHOUT                    
013500** CHECKING WITH THEM FIRST.                                              
013600     PERFORM 100-CHECK-BEAME.                                             
013700     IF CLS-CATEGORY-OUT = SPACES                                         
013800         PERFORM 200-CHECK-BACI.                                          
013900     IF CLS-CATEGORY-OUT = SPACES                                         
014000         PERFORM 300-CHECK-ICABM.                                         
014100     IF CLS-CATEGORY-OUT = SPACES                                         
014200         PERFORM 400-CHECK-ICABH.                                         
014300     IF CLS-CATEGORY-OUT = SPACES                                         
014400         PERFORM 500-CHECK-COMBO.                                         
014500     IF CLS-CATEGORY-OUT = SPACES                                         
014600         PERFORM 600-CHECK-ICAB.                                          
014700                                                                          
014800** NONE OF THE SIX RULES FIRED - TKT-2240'S DIAGNOSTIC BELOW              
014900** RUNS, BUT CLS-CATEGORY-OUT AND RETURN-CD ARE STILL LEFT                
015000** BLANK/ZERO SO THE CALLER TREATS THIS AS "UNCLASSIFIED".                
015100     IF CLS-CATEGORY-OUT = SPACES                                         
015200         PERFORM 700-CHECK-LEADING-DIGIT.                                 
015300                                                                          
015400     GOBACK.                                                              
015500                                                                          
015600** CHECKS BOTH SPELLINGS (BEAME AND THE COMMON THIRD-PARTY                
015700** MISSPELLING BLAME) THROUGH ONE TABLE-DRIVEN LOOP INSTEAD               
015800** OF TWO SEPARATE INSPECT STATEMENTS.                                    
015900 100-CHECK-BEAME.                                                         
016000     PERFORM 110-CHECK-ONE-BEAME-KEYWORD                                  
016100        VARYING WS-KW-SUB FROM 1 BY 1                                     
016200           UNTIL WS-KW-SUB > 2.                                           
016300                                                                          
016400** WS-KW-SUB IS FORCED TO 99 ONCE A MATCH IS FOUND SO THE                 
016500** OUTER PERFORM'S UNTIL CONDITION STOPS THE LOOP EARLY                   
016600** INSTEAD OF NEEDLESSLY CHECKING THE SECOND SPELLING TOO.                
016700 110-CHECK-ONE-BEAME-KEYWORD.                                             
016800     MOVE ZERO TO WS-TALLY-CT.                                            
016900     INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                      
017000         FOR ALL BEAME-KEYWORD-ENTRY (WS-KW-SUB).                         
017100     IF WS-TALLY-CT > ZERO                                                
017200         MOVE CATEGORY-NAME-ENTRY (CAT-BEAME)                             
017300           TO CLS-CATEGORY-OUT                                            
017400         MOVE 99 TO WS-KW-SUB.                                            
017500                                                                          
017600** TKT-1055 - "BAI03" IS AN ALTERNATE VENDOR CODE FOR BACI,               
017700** ONLY CHECKED WHEN THE PLAIN "BACI" SPELLING ISN'T FOUND.               
017800 200-CHECK-BACI.                                                          
017900     MOVE ZERO TO WS-TALLY-CT.                                            
018000     INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                      
018100         FOR ALL "baci".                                                  
018200     IF WS-TALLY-CT = ZERO                                                
018300         INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                  
018400             FOR ALL "bai03".                                             
018500     IF WS-TALLY-CT > ZERO                                                
018600         MOVE CATEGORY-NAME-ENTRY (CAT-BACI) TO CLS-CATEGORY-OUT.         
018700                                                                          
018800** MUST RUN AHEAD OF 600-CHECK-ICAB - "ICABM" CONTAINS                    
018900** "ICAB" AS A SUBSTRING, SO THE PLAIN ICAB RULE WOULD                    
019000** OTHERWISE MATCH FIRST AND MISCLASSIFY THIS DEVICE.                     
019100 300-CHECK-ICABM.                                                         
019200     MOVE ZERO TO WS-TALLY-CT.                                            
019300     INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                      
019400         FOR ALL "icabm".                                                 
019500     IF WS-TALLY-CT > ZERO                                                
019600         MOVE CATEGORY-NAME-ENTRY (CAT-ICABM) TO CLS-CATEGORY-OUT.        
019700                                                                          
019800** SAME SUBSTRING REASON AS 300-CHECK-ICABM ABOVE - "ICABH"               
019900** MUST BE CHECKED BEFORE THE PLAIN ICAB RULE.                            
020000 400-CHECK-ICABH.                                                         
020100     MOVE ZERO TO WS-TALLY-CT.                                            
020200     INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                      
020300         FOR ALL "icabh".                                                 
020400     IF WS-TALLY-CT > ZERO                                                
020500         MOVE CATEGORY-NAME-ENTRY (CAT-ICABH) TO CLS-CATEGORY-OUT.        
020600                                                                          
020700** RULE 5 - COMBO WINS ONLY WHEN BACI ISN'T ALSO PRESENT.  IN             
020800** PRACTICE RULE 2 ABOVE ALREADY TAKES BACI, SO THE GUARD BELOW           
020900** NEVER ACTUALLY FIRES FALSE - KEPT ANYWAY, SEE CR-0501 ABOVE.           
021000 500-CHECK-COMBO.                                                         
021100     MOVE ZERO TO WS-TALLY-CT.                                            
021200     INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                      
021300         FOR ALL "combo".                                                 
021400     IF WS-TALLY-CT > ZERO                                                
021500         MOVE ZERO TO WS-TALLY-CT                                         
021600         INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                  
021700             FOR ALL "baci"                                               
021800         IF WS-TALLY-CT = ZERO                                            
021900             MOVE CATEGORY-NAME-ENTRY (CAT-ICAB)                          
022000               TO CLS-CATEGORY-OUT.                                       
022100                                                                          
022200** THE CATCH-ALL ICAB RULE - RUNS LAST OF THE FIVE KEYWORD                
022300** RULES SINCE "ICAB" IS A SUBSTRING OF ICABM AND ICABH.                  
022400 600-CHECK-ICAB.                                                          
022500     MOVE ZERO TO WS-TALLY-CT.                                            
022600     INSPECT WS-NORMALIZED-DESC TALLYING WS-TALLY-CT                      
022700         FOR ALL "icab".                                                  
022800     IF WS-TALLY-CT > ZERO                                                
022900         MOVE CATEGORY-NAME-ENTRY (CAT-ICAB) TO CLS-CATEGORY-OUT.         
023000                                                                          
023100** OPS DESK FLAGGED A FEW SHEETS WHERE THE VENDOR'S DEVICE                
023200** CODE GOT PASTED IN PLACE OF THE DESCRIPTION - THIS JUST                
023300** PUTS A NOTE ON THE CONSOLE LOG, IT DOESN'T CHANGE RETURN-CD            
023400 700-CHECK-LEADING-DIGIT.                                                 
023500     IF WS-NORM-CHAR (1) >= "0" AND WS-NORM-CHAR (1) <= "9"               
023600         DISPLAY "** DEVCLSFY - DESCRIPTION STARTS WITH A "               
023700                 "DIGIT, CHECK FOR A PASTED DEVICE CODE **"               
023800           UPON CONSOLE                                                   
023900         DISPLAY WS-NORMALIZED-DESC UPON CONSOLE.                         
