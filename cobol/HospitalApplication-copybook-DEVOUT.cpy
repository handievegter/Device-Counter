000100***************************************************************           
000200* DEVOUT - DEVICE OUTPUT DETAIL RECORD (DETAIL-OUT).                      
000300* CUSTOMER-CODE AND THE SIX TOTAL FIELDS ARE POPULATED ONLY               
000400* ON THE FIRST ROW OF A CUSTOMER GROUP - SEE DEVEDIT PARA                 
000500* 320-WRITE-GROUP.  DO-CATEGORY-TOTALS-TBL LETS THE WRITER                
000600* AND THE REPORT PROGRAM WALK THE FIVE TOTALS WITH A                      
000700* SUBSCRIPT INSTEAD OF FIVE SEPARATE MOVE STATEMENTS.                     
000800* RECORD RUNS 130 BYTES SO A SIXTH CATEGORY OR A BRANCH                   
000900* FIELD CAN BE ADDED WITHOUT RESIZING THE FD IN EVERY                     
001000* PROGRAM THAT COPIES THIS BOOK - SEE FILLER BELOW.                       
001100***************************************************************           
001200 01  DEVICE-OUTPUT-REC.                                                   
001300     05  DO-CUSTOMER-CODE        PIC X(20).                               
001400** BLANK MEANS THIS IS A CONTINUATION LINE OF THE CURRENT                 
001500** GROUP, NOT ITS FIRST (TOTAL-CARRYING) ROW - DEVRPT'S                   
001600** HIGHLIGHT-MARKER TEST READS OFF THIS CONDITION NAME.                   
001700         88  DO-CONTINUATION-ROW    VALUE SPACES.                         
001800     05  DO-DEVICE-DESC          PIC X(40).                               
001900     05  DO-QTY                  PIC 9(05).                               
002000     05  DO-NEW-QTY              PIC 9(07).                               
002100     05  DO-CATEGORY-TOTALS.                                              
002200         10  DO-ICAB-TOTAL       PIC 9(07).                               
002300         10  DO-BACI-TOTAL       PIC 9(07).                               
002400         10  DO-ICABH-TOTAL      PIC 9(07).                               
002500         10  DO-ICABM-TOTAL      PIC 9(07).                               
002600         10  DO-BEAME-TOTAL      PIC 9(07).                               
002700     05  DO-CATEGORY-TOTALS-TBL                                           
002800                         REDEFINES  DO-CATEGORY-TOTALS.                   
002900         10  DO-CATEGORY-TOTAL-ENTRY                                      
003000                                 PIC 9(07)                                
003100                                 OCCURS 5 TIMES.                          
003200     05  FILLER                  PIC X(23) VALUE SPACES.                  
