000100***************************************************************           
000200* ABENDREC - COMMON ABEND DIAGNOSTIC LAYOUT.                              
000300* SHARED BY DEVEDIT, DEVUNK AND DEVRPT SO THE OPERATOR SEES               
000400* ONE MESSAGE FORMAT ON SYSOUT NO MATTER WHICH STEP ABENDS.               
000500***************************************************************           
000600 01  ABEND-REC.                                                           
000700     05  FILLER                  PIC X(01) VALUE SPACE.                   
000800     05  PARA-NAME               PIC X(20).                               
000900     05  FILLER                  PIC X(01) VALUE SPACE.                   
001000     05  ABEND-REASON            PIC X(60).                               
001100     05  FILLER                  PIC X(01) VALUE SPACE.                   
001200     05  EXPECTED-VAL            PIC X(15).                               
001300     05  FILLER                  PIC X(01) VALUE SPACE.                   
001400     05  ACTUAL-VAL              PIC X(15).                               
001500     05  FILLER                  PIC X(16) VALUE SPACES.                  
